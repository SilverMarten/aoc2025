000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ04EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD SEQUENTIAL       *   
000090*      READ-INTO-TABLE SHAPE USED ACROSS THE PZ EVALUATOR     *   
000100*      SUITE, SCORED HERE FOR GRID ACCESSIBILITY.              *  
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  03.06.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ04EVAL - ACCESSIBLE ROLLS COUNTER.                          * 
000210*                                                                *
000220* LOADS THE ENTIRE GRID INTO A WORKING-STORAGE TABLE (THE 8-WAY * 
000230* NEIGHBOUR TEST NEEDS THE ROW ABOVE AND BELOW, SO THE GRID     * 
000240* CANNOT BE SCORED ONE LINE AT A TIME AS IT STREAMS IN).  A     * 
000250* CELL HOLDING A ROLL ('@') IS ACCESSIBLE WHEN FEWER THAN 4 OF  * 
000260* ITS 8 SURROUNDING CELLS ALSO HOLD A ROLL.  PART 2 OF THIS     * 
000270* UNIT WAS NEVER IMPLEMENTED AND IS RETURNED AS -1.             * 
000280*                                                                *
000290* CHANGE LOG                                                    * 
000300*---------------------------------------------------------------- 
000310* 03.06.88 KBA 000014  INITIAL VERSION.                         * 
000320* 22.11.88 KBA 000021  RAISED GRID-TABLE LIMIT FROM 60 TO 150   * 
000330*                      ROWS FOR THE ENLARGED TEST DECK.         * 
000340* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000350* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000360*---------------------------------------------------------------- 
000370 ENVIRONMENT DIVISION.                                            
000380 CONFIGURATION SECTION.                                           
000390 SOURCE-COMPUTER.   IBM-370.                                      
000400 OBJECT-COMPUTER.   IBM-370.                                      
000410 SPECIAL-NAMES.                                                   
000420     C01 IS TOP-OF-FORM                                           
000430     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000440     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000450 INPUT-OUTPUT SECTION.                                            
000460 FILE-CONTROL.                                                    
000470     SELECT PZ04-FILE  ASSIGN TO PZ04IN                           
000480         ORGANIZATION IS LINE SEQUENTIAL                          
000490         FILE STATUS IS WS-PZ04-STATUS.                           
000500 DATA DIVISION.                                                   
000510 FILE SECTION.                                                    
000520 FD  PZ04-FILE                                                    
000530     RECORDING MODE F                                             
000540     LABEL RECORDS ARE STANDARD.                                  
000550 COPY PZGRDREC.                                                   
000560 WORKING-STORAGE SECTION.                                         
000570 77  WS-PZ04-STATUS              PIC X(02) VALUE SPACES.          
000580     88  WS-PZ04-OK                  VALUE '00'.                  
000590 01  WS-LINE                     PIC X(100).                      
000600 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000610     05  WS-LINE-CHAR    OCCURS 100 TIMES                         
000620                                 PIC X(01).                       
000630*---------------------------------------------------------------- 
000640* WHOLE-GRID WORKING TABLE - ONE ENTRY PER ROW READ.            * 
000650*---------------------------------------------------------------- 
000660 01  WS-GRID-TAB.                                                 
000670     05  WS-GRID-ROW     OCCURS 150 TIMES                         
000680                                 PIC X(100).                      
000690 01  WS-GRID-CHAR-TAB REDEFINES WS-GRID-TAB.                      
000700     05  WS-GRID-CHAR    OCCURS 150 TIMES                         
000710                                 PIC X(100).                      
000720 01  WS-GRID-FLAT REDEFINES WS-GRID-TAB                           
000730                                 PIC X(15000).                    
000740 01  WS-CTL-FIELDS.                                               
000750     05  WS-ROW-COUNT             PIC S9(04) COMP VALUE 0.        
000760     05  WS-COL-COUNT             PIC S9(04) COMP VALUE 0.        
000770     05  WS-SCAN-IX               PIC S9(04) COMP.                
000780     05  WS-R                     PIC S9(04) COMP.                
000790     05  WS-C                     PIC S9(04) COMP.                
000800     05  WS-DR                    PIC S9(04) COMP.                
000810     05  WS-DC                    PIC S9(04) COMP.                
000820     05  WS-NR                    PIC S9(04) COMP.                
000830     05  WS-NC                    PIC S9(04) COMP.                
000840     05  WS-NEIGHBOR-COUNT        PIC S9(04) COMP.                
000850     05  WS-ACCESS-COUNT          PIC S9(08) COMP VALUE 0.        
000860 LINKAGE SECTION.                                                 
000870 COPY PZANSWER.                                                   
000880 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
000890 MAIN SECTION.                                                    
000900 MAIN1.                                                           
000910     MOVE SPACES TO WS-GRID-FLAT.                                 
000920     OPEN INPUT PZ04-FILE.                                        
000930     PERFORM READ-GRID-LINES THRU READ-GRID-LINES-EXIT.           
000940     CLOSE PZ04-FILE.                                             
000950     PERFORM FIND-COL-COUNT.                                      
000960     PERFORM SCORE-ROW                                            
000970         VARYING WS-R FROM 1 BY 1                                 
000980             UNTIL WS-R > WS-ROW-COUNT.                           
000990     MOVE WS-ACCESS-COUNT TO PZ-ANSWER-PART1.                     
001000     MOVE -1               TO PZ-ANSWER-PART2.                    
001010     GOBACK.                                                      
001020     EXIT PROGRAM.                                                
001030*---------------------------------------------------------------- 
001040* READ-GRID-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME SHAPE   * 
001050* THE DL/I SAMPLE LOAD PROGRAMS IN THIS SHOP HAVE ALWAYS USED   * 
001060* FOR THEIR SEQUENTIAL INPUT PASS.                              * 
001070*---------------------------------------------------------------- 
001080 READ-GRID-LINES.                                                 
001090     READ PZ04-FILE INTO WS-LINE                                  
001100         AT END GO TO READ-GRID-LINES-EXIT                        
001110     END-READ.                                                    
001120     ADD 1 TO WS-ROW-COUNT.                                       
001130     MOVE WS-LINE TO WS-GRID-ROW (WS-ROW-COUNT).                  
001140     GO TO READ-GRID-LINES.                                       
001150 READ-GRID-LINES-EXIT.                                            
001160     EXIT.                                                        
001170 FIND-COL-COUNT.                                                  
001180     MOVE WS-GRID-ROW (1) TO WS-LINE.                             
001190     MOVE 100 TO WS-SCAN-IX.                                      
001200     PERFORM STEP-BACK-A-CHAR                                     
001210         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001220            OR WS-SCAN-IX < 2.                                    
001230     MOVE WS-SCAN-IX TO WS-COL-COUNT.                             
001240     EXIT.                                                        
001250 STEP-BACK-A-CHAR.                                                
001260     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001270     EXIT.                                                        
001280 SCORE-ROW.                                                       
001290     PERFORM SCORE-CELL                                           
001300         VARYING WS-C FROM 1 BY 1                                 
001310             UNTIL WS-C > WS-COL-COUNT.                           
001320     EXIT.                                                        
001330 SCORE-CELL.                                                      
001340     IF WS-GRID-CHAR (WS-R) (WS-C:1) = '@'                        
001350         MOVE 0 TO WS-NEIGHBOR-COUNT                              
001360         PERFORM SCAN-DROW                                        
001370             VARYING WS-DR FROM -1 BY 1                           
001380                 UNTIL WS-DR > 1                                  
001390         IF WS-NEIGHBOR-COUNT < 4                                 
001400             ADD 1 TO WS-ACCESS-COUNT                             
001410         END-IF                                                   
001420     END-IF.                                                      
001430     EXIT.                                                        
001440 SCAN-DROW.                                                       
001450     PERFORM SCAN-DCOL                                            
001460         VARYING WS-DC FROM -1 BY 1                               
001470             UNTIL WS-DC > 1.                                     
001480     EXIT.                                                        
001490 SCAN-DCOL.                                                       
001500     IF WS-DR NOT = 0 OR WS-DC NOT = 0                            
001510         COMPUTE WS-NR = WS-R + WS-DR                             
001520         COMPUTE WS-NC = WS-C + WS-DC                             
001530         IF WS-NR >= 1 AND WS-NR <= WS-ROW-COUNT                  
001540            AND WS-NC >= 1 AND WS-NC <= WS-COL-COUNT              
001550             IF WS-GRID-CHAR (WS-NR) (WS-NC:1) = '@'              
001560                 ADD 1 TO WS-NEIGHBOR-COUNT                       
001570             END-IF                                               
001580         END-IF                                                   
001590     END-IF.                                                      
001600     EXIT.                                                        
001610 END PROGRAM PZ04EVAL.                                            
