000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ11REC                                           * 
000040* OBJECTIVE.: RECORD LAYOUT FOR ONE PZ11 NODE-ADJACENCY LINE.   * 
000050***************************************************************** 
000060 01  PZ11-NODE-REC.                                               
000070     05  PZ11-NODE-NAME          PIC X(03).                       
000080     05  PZ11-SEPARATOR          PIC X(02).                       
000090     05  PZ11-NODE-OUTPUTS       PIC X(60).                       
000100     05  FILLER                  PIC X(15).                       
