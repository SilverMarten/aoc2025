000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ06REC                                           * 
000040* OBJECTIVE.: WORKING-STORAGE TABLE HOLDING THE COLUMN VALUES   * 
000050*             AND FINAL OPERATOR ROW OF THE PZ06 ARITHMETIC     * 
000060*             WORKSHEET, AFTER PZ06EVAL HAS TOKENISED THE       * 
000070*             WHITESPACE-SEPARATED INPUT LINES.                 * 
000080***************************************************************** 
000090 01  PZ06-WORKSHEET-REC.                                          
000100     05  PZ06-COL-VALUE  OCCURS 12 TIMES                          
000110                                 PIC 9(08).                       
000120     05  PZ06-COL-OPER   OCCURS 12 TIMES                          
000130                                 PIC X(01).                       
000140     05  FILLER                  PIC X(08).                       
