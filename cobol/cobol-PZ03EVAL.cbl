000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ03EVAL.                                         
000030 AUTHOR.        K.B. ANDERSEN.                                    
000040 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000050 DATE-WRITTEN.  05.04.1988.                                       
000060 DATE-COMPILED.                                                   
000070 SECURITY.      NONE.                                             
000080***************************************************************** 
000090* PZ03EVAL - LARGEST READABLE JOLTAGE.                          * 
000100*                                                                *
000110* READS ONE DIGIT STRING PER LINE.  FOR EACH LINE, GREEDILY     * 
000120* PICKS THE LARGEST N-DIGIT NUMBER READABLE LEFT TO RIGHT: AT   * 
000130* EACH OUTPUT POSITION, SCAN FORWARD FOR THE HIGHEST DIGIT      * 
000140* (9 DOWN TO 1) THAT STILL LEAVES ENOUGH CHARACTERS BEHIND IT   * 
000150* FOR THE REMAINING POSITIONS, THEN CONTINUE THE SCAN JUST      * 
000160* PAST THAT DIGIT.  PART 1 USES N=2, PART 2 USES N=12; BOTH     * 
000170* SUMS ARE ACCUMULATED OVER ALL LINES IN THE FILE.              * 
000180*                                                                *
000190* CHANGE LOG                                                    * 
000200*---------------------------------------------------------------- 
000210* 05.04.88 KBA 000003  INITIAL VERSION.                         * 
000220* 19.04.88 KBA 000004  GENERALISED THE DIGIT-PICK LOGIC TO A    * 
000230*                      SINGLE PARAGRAPH SHARED BY BOTH PARTS.   * 
000240* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000250* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000260*---------------------------------------------------------------- 
000270 ENVIRONMENT DIVISION.                                            
000280 CONFIGURATION SECTION.                                           
000290 SOURCE-COMPUTER.   IBM-370.                                      
000300 OBJECT-COMPUTER.   IBM-370.                                      
000310 SPECIAL-NAMES.                                                   
000320     C01 IS TOP-OF-FORM                                           
000330     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000340     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000350 INPUT-OUTPUT SECTION.                                            
000360 FILE-CONTROL.                                                    
000370     SELECT PZ03-FILE  ASSIGN TO PZ03IN                           
000380         ORGANIZATION IS LINE SEQUENTIAL                          
000390         FILE STATUS IS WS-PZ03-STATUS.                           
000400 DATA DIVISION.                                                   
000410 FILE SECTION.                                                    
000420 FD  PZ03-FILE                                                    
000430     RECORDING MODE F                                             
000440     LABEL RECORDS ARE STANDARD.                                  
000450 COPY PZ03REC.                                                    
000460 WORKING-STORAGE SECTION.                                         
000470 77  WS-PZ03-STATUS              PIC X(02) VALUE SPACES.          
000480     88  WS-PZ03-OK                  VALUE '00'.                  
000490 77  WS-EOF-SW                   PIC X(01) VALUE 'N'.             
000500     88  WS-AT-EOF                   VALUE 'Y'.                   
000510 01  WS-LINE                     PIC X(100).                      
000520 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000530     05  WS-LINE-CHAR    OCCURS 100 TIMES                         
000540                                 PIC X(01).                       
000550*---------------------------------------------------------------- 
000560* DESCENDING-DIGIT LOOKUP - INDEX 1 IS '9'/9, INDEX 9 IS '1'/1,  *
000570* SO THE PICK LOOP JUST WALKS THE TABLE FORWARD.                * 
000580*---------------------------------------------------------------- 
000590 01  WS-DESC-DIGIT-CONST         PIC X(09) VALUE '987654321'.     
000600 01  WS-DESC-DIGIT-TAB REDEFINES WS-DESC-DIGIT-CONST.             
000610     05  WS-DESC-DIGIT-CHAR OCCURS 9 TIMES                        
000620                                 PIC X(01).                       
000630 01  WS-DESC-DIGIT-NUM-CONST.                                     
000640     05  FILLER                  PIC 9(01) VALUE 9.               
000650     05  FILLER                  PIC 9(01) VALUE 8.               
000660     05  FILLER                  PIC 9(01) VALUE 7.               
000670     05  FILLER                  PIC 9(01) VALUE 6.               
000680     05  FILLER                  PIC 9(01) VALUE 5.               
000690     05  FILLER                  PIC 9(01) VALUE 4.               
000700     05  FILLER                  PIC 9(01) VALUE 3.               
000710     05  FILLER                  PIC 9(01) VALUE 2.               
000720     05  FILLER                  PIC 9(01) VALUE 1.               
000730 01  WS-DESC-DIGIT-NUM-TAB REDEFINES WS-DESC-DIGIT-NUM-CONST.     
000740     05  WS-DESC-DIGIT-NUM  OCCURS 9 TIMES                        
000750                                 PIC 9(01).                       
000760 01  WS-CTL-FIELDS.                                               
000770     05  WS-SCAN-IX               PIC S9(04) COMP.                
000780     05  WS-LEN                   PIC S9(04) COMP.                
000790     05  WS-N                     PIC S9(04) COMP.                
000800     05  WS-OUT-POS               PIC S9(04) COMP.                
000810     05  WS-CS                    PIC S9(04) COMP.                
000820     05  WS-P                     PIC S9(04) COMP.                
000830     05  WS-DIDX                  PIC S9(04) COMP.                
000840     05  WS-SEARCH-END            PIC S9(04) COMP.                
000850     05  WS-CHOSEN-POS            PIC S9(04) COMP.                
000860     05  WS-CHOSEN-DIGIT          PIC 9(01).                      
000870     05  WS-DIGIT-FOUND-SW        PIC X(01).                      
000880         88  WS-DIGIT-FOUND           VALUE 'Y'.                  
000890     05  WS-OUT-VALUE             PIC S9(15) COMP.                
000900     05  WS-PART1-SUM             PIC S9(15) COMP VALUE 0.        
000910     05  WS-PART2-SUM             PIC S9(15) COMP VALUE 0.        
000920 LINKAGE SECTION.                                                 
000930 COPY PZANSWER.                                                   
000940 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
000950 MAIN SECTION.                                                    
000960 MAIN1.                                                           
000970     OPEN INPUT PZ03-FILE.                                        
000980     PERFORM SCORE-ONE-LINE                                       
000990         UNTIL WS-AT-EOF.                                         
001000     CLOSE PZ03-FILE.                                             
001010     MOVE WS-PART1-SUM TO PZ-ANSWER-PART1.                        
001020     MOVE WS-PART2-SUM TO PZ-ANSWER-PART2.                        
001030     GOBACK.                                                      
001040     EXIT PROGRAM.                                                
001050 SCORE-ONE-LINE.                                                  
001060     READ PZ03-FILE INTO WS-LINE                                  
001070         AT END                                                   
001080             SET WS-AT-EOF TO TRUE                                
001090     END-READ.                                                    
001100     IF NOT WS-AT-EOF                                             
001110         PERFORM FIND-SIGNIFICANT-LEN                             
001120         MOVE 2  TO WS-N                                          
001130         PERFORM PICK-N-DIGITS                                    
001140         ADD WS-OUT-VALUE TO WS-PART1-SUM                         
001150         MOVE 12 TO WS-N                                          
001160         PERFORM PICK-N-DIGITS                                    
001170         ADD WS-OUT-VALUE TO WS-PART2-SUM                         
001180     END-IF.                                                      
001190     EXIT.                                                        
001200*---------------------------------------------------------------- 
001210* JOLT-DIGITS IS LEFT-JUSTIFIED WITH TRAILING SPACES; FIND THE  * 
001220* LAST NON-BLANK POSITION THE SAME WAY THE ROTATION READER      * 
001230* FINDS THE END OF ITS CLICK COUNT.                             * 
001240*---------------------------------------------------------------- 
001250 FIND-SIGNIFICANT-LEN.                                            
001260     MOVE 100 TO WS-SCAN-IX.                                      
001270     PERFORM STEP-BACK-A-CHAR                                     
001280         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001290            OR WS-SCAN-IX < 2.                                    
001300     MOVE WS-SCAN-IX TO WS-LEN.                                   
001310     EXIT.                                                        
001320 STEP-BACK-A-CHAR.                                                
001330     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001340     EXIT.                                                        
001350 PICK-N-DIGITS.                                                   
001360     MOVE 1 TO WS-CS.                                             
001370     MOVE 0 TO WS-OUT-VALUE.                                      
001380     PERFORM PICK-ONE-DIGIT                                       
001390         VARYING WS-OUT-POS FROM 1 BY 1                           
001400             UNTIL WS-OUT-POS > WS-N.                             
001410     EXIT.                                                        
001420 PICK-ONE-DIGIT.                                                  
001430     COMPUTE WS-SEARCH-END = WS-LEN - (WS-N - WS-OUT-POS).        
001440     MOVE 'N' TO WS-DIGIT-FOUND-SW.                               
001450     MOVE 1 TO WS-DIDX.                                           
001460     PERFORM TRY-ONE-DESC-DIGIT                                   
001470         UNTIL WS-DIGIT-FOUND OR WS-DIDX > 9.                     
001480     COMPUTE WS-OUT-VALUE = WS-OUT-VALUE * 10 + WS-CHOSEN-DIGIT.  
001490     COMPUTE WS-CS = WS-CHOSEN-POS + 1.                           
001500     EXIT.                                                        
001510 TRY-ONE-DESC-DIGIT.                                              
001520     MOVE WS-CS TO WS-P.                                          
001530     PERFORM TRY-ONE-POSITION                                     
001540         UNTIL WS-DIGIT-FOUND OR WS-P > WS-SEARCH-END.            
001550     IF NOT WS-DIGIT-FOUND                                        
001560         ADD 1 TO WS-DIDX                                         
001570     END-IF.                                                      
001580     EXIT.                                                        
001590 TRY-ONE-POSITION.                                                
001600     IF WS-LINE-CHAR (WS-P) = WS-DESC-DIGIT-CHAR (WS-DIDX)        
001610         SET WS-DIGIT-FOUND TO TRUE                               
001620         MOVE WS-DESC-DIGIT-NUM (WS-DIDX) TO WS-CHOSEN-DIGIT      
001630         MOVE WS-P TO WS-CHOSEN-POS                               
001640     ELSE                                                         
001650         ADD 1 TO WS-P                                            
001660     END-IF.                                                      
001670     EXIT.                                                        
001680 END PROGRAM PZ03EVAL.                                            
