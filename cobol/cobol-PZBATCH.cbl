000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZBATCH.                                          
000030 AUTHOR.        K.B. ANDERSEN.                                    
000040 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000050 DATE-WRITTEN.  15.02.1988.                                       
000060 DATE-COMPILED.                                                   
000070 SECURITY.      NONE.                                             
000080***************************************************************** 
000090* PZBATCH - PZ SERIES REGRESSION BATCH DRIVER.                  * 
000100*                                                                *
000110* CALLS EACH OF THE ELEVEN PZNNEVAL TEST SUBPROGRAMS IN TURN,   * 
000120* COMPARES THE COMPUTED PART 1 AND PART 2 ANSWER AGAINST THE    * 
000130* KNOWN EXPECTED ANSWER FOR THE UNIT'S TEST INPUT, AND WRITES A * 
000140* LISTING LINE PER PART. THIS IS THE HARNESS THE SYSTEMS GROUP  * 
000150* RUNS AFTER EVERY COMPILER OR LPAR MAINTENANCE WINDOW SO A     * 
000160* BROKEN CALL LINKAGE OR ARITHMETIC REGRESSION SHOWS UP BEFORE  * 
000170* THE OVERNIGHT PRODUCTION SUITE DOES.                          * 
000180*                                                                *
000190* CHANGE LOG                                                    * 
000200*---------------------------------------------------------------- 
000210* 15.02.88 KBA 000000  INITIAL VERSION - PZ01 THRU PZ03 ONLY.   * 
000220* 03.06.88 KBA 000014  ADDED PZ04 AND PZ05 EVALUATORS.          * 
000230* 22.11.88 KBA 000021  ADDED PZ06 COLUMN WORKSHEET EVALUATOR.   * 
000240* 10.04.89 KBA 000033  ADDED PZ07 BEAM-SPLITTER EVALUATOR.      * 
000250* 19.09.94 JH  000058  ADDED PZ08/PZ09 - SEE JH TICKET LOG.     * 
000260* 14.01.95 JH  000059  WIDENED ANSWER FIELDS TO S9(15), SOME    * 
000270*                      JUNCTION-BOX PRODUCTS OVERFLOWED S9(9).  * 
000280* 07.07.95 JH  000064  ADDED PZ10 MACHINE PARSER (STUB SOLVER). * 
000290* 02.02.96 JH  000067  ADDED PZ11 PATH COUNTER, ROUNDS OUT SET. * 
000300* 11.11.98 MO  000102Y ANNUAL Y2K SWEEP - NO 2-DIGIT YEAR       * 
000310*                      FIELDS FOUND IN THIS MODULE, LOGGED OK.  * 
000320* 04.03.99 MO  000103Y Y2K FOLLOW-UP - CONFIRMED WITH SYSTEMS   * 
000330*                      TEST GROUP, NO FURTHER CHANGE REQUIRED.  * 
000340* 26.08.09 SF  000155  MISMATCH LINE NOW PRINTS UNIT AND PART   * 
000350*                      SO OPERATIONS CAN PAGE THE RIGHT PERSON. * 
000360* 30.03.16 RC  000201  RECOMPILED UNDER ENTERPRISE COBOL 6.3,   * 
000370*                      NO SOURCE CHANGE REQUIRED.                *
000380* 12.09.23 AO  000244  RETIRED HARD-CODED CALL SEQUENCE TABLE,  * 
000390*                      NOW TABLE-DRIVEN FOR THE IDZ/ZUNIT PIPE. * 
000400*---------------------------------------------------------------- 
000410 ENVIRONMENT DIVISION.                                            
000420 CONFIGURATION SECTION.                                           
000430 SOURCE-COMPUTER.   IBM-370.                                      
000440 OBJECT-COMPUTER.   IBM-370.                                      
000450 SPECIAL-NAMES.                                                   
000460     C01 IS TOP-OF-FORM                                           
000470     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000480     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000490 DATA DIVISION.                                                   
000500 WORKING-STORAGE SECTION.                                         
000510 77  WS-MATCH-SW                 PIC X(01) VALUE 'Y'.             
000520     88  WS-ANSWERS-MATCH             VALUE 'Y'.                  
000530     88  WS-ANSWERS-MISMATCH          VALUE 'N'.                  
000540*---------------------------------------------------------------- 
000550* MODULE-NAME TABLE - ONE ENTRY PER PZNN EVALUATOR, CALLED IN   * 
000560* SEQUENCE. BUILT THE SHOP'S USUAL WAY FOR A FIXED CONSTANT     * 
000570* LIST - A FILLER LIST REDEFINED AS AN OCCURS TABLE.            * 
000580*---------------------------------------------------------------- 
000590 01  WS-MODULE-CONST.                                             
000600     05  FILLER                  PIC X(08) VALUE 'PZ01EVAL'.      
000610     05  FILLER                  PIC X(08) VALUE 'PZ02EVAL'.      
000620     05  FILLER                  PIC X(08) VALUE 'PZ03EVAL'.      
000630     05  FILLER                  PIC X(08) VALUE 'PZ04EVAL'.      
000640     05  FILLER                  PIC X(08) VALUE 'PZ05EVAL'.      
000650     05  FILLER                  PIC X(08) VALUE 'PZ06EVAL'.      
000660     05  FILLER                  PIC X(08) VALUE 'PZ07EVAL'.      
000670     05  FILLER                  PIC X(08) VALUE 'PZ08EVAL'.      
000680     05  FILLER                  PIC X(08) VALUE 'PZ09EVAL'.      
000690     05  FILLER                  PIC X(08) VALUE 'PZ10EVAL'.      
000700     05  FILLER                  PIC X(08) VALUE 'PZ11EVAL'.      
000710 01  WS-MODULE-TAB REDEFINES WS-MODULE-CONST.                     
000720     05  WS-MODULE-NAME  OCCURS 11 TIMES                          
000730                                 PIC X(08).                       
000740 01  WS-UNITID-CONST.                                             
000750     05  FILLER                  PIC X(04) VALUE 'PZ01'.          
000760     05  FILLER                  PIC X(04) VALUE 'PZ02'.          
000770     05  FILLER                  PIC X(04) VALUE 'PZ03'.          
000780     05  FILLER                  PIC X(04) VALUE 'PZ04'.          
000790     05  FILLER                  PIC X(04) VALUE 'PZ05'.          
000800     05  FILLER                  PIC X(04) VALUE 'PZ06'.          
000810     05  FILLER                  PIC X(04) VALUE 'PZ07'.          
000820     05  FILLER                  PIC X(04) VALUE 'PZ08'.          
000830     05  FILLER                  PIC X(04) VALUE 'PZ09'.          
000840     05  FILLER                  PIC X(04) VALUE 'PZ10'.          
000850     05  FILLER                  PIC X(04) VALUE 'PZ11'.          
000860 01  WS-UNITID-TAB REDEFINES WS-UNITID-CONST.                     
000870     05  WS-UNITID       OCCURS 11 TIMES                          
000880                                 PIC X(04).                       
000890*---------------------------------------------------------------- 
000900* EXPECTED-ANSWER TABLES - ONE VALUE PER UNIT, PART 1 AND PART  * 
000910* 2. A -1 MEANS THE SOURCE NEVER IMPLEMENTED THAT PART.         * 
000920*---------------------------------------------------------------- 
000930 01  WS-EXPECT-P1-CONST.                                          
000940     05  FILLER                  PIC S9(15) VALUE 3.              
000950     05  FILLER                  PIC S9(15) VALUE 1227775554.     
000960     05  FILLER                  PIC S9(15) VALUE 357.            
000970     05  FILLER                  PIC S9(15) VALUE 13.             
000980     05  FILLER                  PIC S9(15) VALUE 3.              
000990     05  FILLER                  PIC S9(15) VALUE 4277556.        
001000     05  FILLER                  PIC S9(15) VALUE 21.             
001010     05  FILLER                  PIC S9(15) VALUE 40.             
001020     05  FILLER                  PIC S9(15) VALUE 50.             
001030     05  FILLER                  PIC S9(15) VALUE 0.              
001040     05  FILLER                  PIC S9(15) VALUE 5.              
001050 01  WS-EXPECT-P1-TAB REDEFINES WS-EXPECT-P1-CONST.               
001060     05  WS-EXPECT-P1    OCCURS 11 TIMES                          
001070                                 PIC S9(15).                      
001080 01  WS-EXPECT-P2-CONST.                                          
001090     05  FILLER                  PIC S9(15) VALUE -1.             
001100     05  FILLER                  PIC S9(15) VALUE 4174379265.     
001110     05  FILLER                  PIC S9(15) VALUE 3121910778619.  
001120     05  FILLER                  PIC S9(15) VALUE -1.             
001130     05  FILLER                  PIC S9(15) VALUE -1.             
001140     05  FILLER                  PIC S9(15) VALUE -1.             
001150     05  FILLER                  PIC S9(15) VALUE -1.             
001160     05  FILLER                  PIC S9(15) VALUE 25272.          
001170     05  FILLER                  PIC S9(15) VALUE -1.             
001180     05  FILLER                  PIC S9(15) VALUE -1.             
001190     05  FILLER                  PIC S9(15) VALUE -1.             
001200 01  WS-EXPECT-P2-TAB REDEFINES WS-EXPECT-P2-CONST.               
001210     05  WS-EXPECT-P2    OCCURS 11 TIMES                          
001220                                 PIC S9(15).                      
001230*---------------------------------------------------------------- 
001240* SUBSCRIPTS, WORK FIELDS AND THE EDITED REPORT LINE.           * 
001250*---------------------------------------------------------------- 
001260 01  WS-CTL-FIELDS.                                               
001270     05  WS-UNIT-IX              PIC S9(04) COMP.                 
001280     05  WS-PART-NO              PIC S9(04) COMP.                 
001290     05  WS-MODULE               PIC X(08).                       
001300     05  WS-EXPECTED             PIC S9(15) COMP-3.               
001310     05  WS-COMPUTED             PIC S9(15) COMP-3.               
001320 01  WS-REPORT-LINE.                                              
001330     05  RL-UNITID               PIC X(04).                       
001340     05  FILLER                  PIC X(01) VALUE SPACE.           
001350     05  RL-PART-LIT             PIC X(05) VALUE 'PART '.         
001360     05  RL-PART-NO              PIC 9(01).                       
001370     05  FILLER                  PIC X(02) VALUE SPACES.          
001380     05  RL-EXP-LIT              PIC X(09) VALUE 'EXPECTED:'.     
001390     05  RL-EXPECTED             PIC -(14)9.                      
001400     05  FILLER                  PIC X(02) VALUE SPACES.          
001410     05  RL-COMP-LIT             PIC X(09) VALUE 'COMPUTED:'.     
001420     05  RL-COMPUTED             PIC -(14)9.                      
001430     05  FILLER                  PIC X(02) VALUE SPACES.          
001440     05  RL-STATUS               PIC X(08).                       
001450     05  FILLER                  PIC X(10).                       
001460 01  WS-MISMATCH-LINE.                                            
001470     05  FILLER                  PIC X(11)                        
001480                          VALUE '*** PZBATCH'.                    
001490     05  ML-UNITID               PIC X(04).                       
001500     05  FILLER                  PIC X(07) VALUE ' PART '.        
001510     05  ML-PART-NO              PIC 9(01).                       
001520     05  FILLER                  PIC X(27)                        
001530                          VALUE ' ANSWER MISMATCH LOGGED ***'.    
001540     05  FILLER                  PIC X(20).                       
001550 COPY PZANSWER.                                                   
001560 PROCEDURE DIVISION.                                              
001570 MAIN SECTION.                                                    
001580 MAIN1.                                                           
001590     DISPLAY '*** PZBATCH REGRESSION SUITE STARTING ***'.         
001600     PERFORM RUN-ONE-UNIT                                         
001610         VARYING WS-UNIT-IX FROM 1 BY 1                           
001620             UNTIL WS-UNIT-IX > 11.                               
001630     DISPLAY '*** PZBATCH REGRESSION SUITE COMPLETE  ***'.        
001640     GOBACK.                                                      
001650     EXIT PROGRAM.                                                
001660 RUN-ONE-UNIT.                                                    
001670     MOVE WS-MODULE-NAME (WS-UNIT-IX) TO WS-MODULE.               
001680     MOVE ZEROS TO PZ-ANSWER-PART1.                               
001690     MOVE ZEROS TO PZ-ANSWER-PART2.                               
001700     CALL WS-MODULE USING PZ-ANSWER-AREA.                         
001710     PERFORM REPORT-ONE-PART                                      
001720         VARYING WS-PART-NO FROM 1 BY 1                           
001730             UNTIL WS-PART-NO > 2.                                
001740     EXIT.                                                        
001750 REPORT-ONE-PART.                                                 
001760     IF WS-PART-NO = 1                                            
001770         MOVE PZ-ANSWER-PART1                   TO WS-COMPUTED    
001780         MOVE WS-EXPECT-P1 (WS-UNIT-IX)         TO WS-EXPECTED    
001790     ELSE                                                         
001800         MOVE PZ-ANSWER-PART2                   TO WS-COMPUTED    
001810         MOVE WS-EXPECT-P2 (WS-UNIT-IX)         TO WS-EXPECTED    
001820     END-IF.                                                      
001830     IF WS-COMPUTED = WS-EXPECTED                                 
001840         SET WS-ANSWERS-MATCH TO TRUE                             
001850     ELSE                                                         
001860         SET WS-ANSWERS-MISMATCH TO TRUE                          
001870     END-IF.                                                      
001880     PERFORM BUILD-REPORT-LINE.                                   
001890     EXIT.                                                        
001900 BUILD-REPORT-LINE.                                               
001910     MOVE WS-UNITID (WS-UNIT-IX) TO RL-UNITID.                    
001920     MOVE WS-PART-NO             TO RL-PART-NO.                   
001930     MOVE WS-EXPECTED            TO RL-EXPECTED.                  
001940     MOVE WS-COMPUTED            TO RL-COMPUTED.                  
001950     IF WS-ANSWERS-MATCH                                          
001960         MOVE 'OK'       TO RL-STATUS                             
001970     ELSE                                                         
001980         MOVE 'MISMATCH' TO RL-STATUS                             
001990     END-IF.                                                      
002000     DISPLAY WS-REPORT-LINE.                                      
002010     IF WS-ANSWERS-MISMATCH                                       
002020         MOVE WS-UNITID (WS-UNIT-IX) TO ML-UNITID                 
002030         MOVE WS-PART-NO             TO ML-PART-NO                
002040         DISPLAY WS-MISMATCH-LINE                                 
002050     END-IF.                                                      
002060     EXIT.                                                        
002070 END PROGRAM PZBATCH.                                             
