000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZGRDREC                                          * 
000040* OBJECTIVE.: SHARED GRID-LINE RECORD LAYOUT - COPYD BY BOTH    * 
000050*             PZ04EVAL (ROLL GRID, '@'/'.') AND PZ07EVAL        * 
000060*             (BEAM GRID, 'S'/'^'/'.').                          *
000070***************************************************************** 
000080 01  PZGRD-GRID-LINE-REC.                                         
000090     05  PZGRD-ROW               PIC X(100).                      
000100     05  FILLER                  PIC X(04).                       
