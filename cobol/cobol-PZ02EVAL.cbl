000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ02EVAL.                                         
000030 AUTHOR.        K.B. ANDERSEN.                                    
000040 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000050 DATE-WRITTEN.  22.03.1988.                                       
000060 DATE-COMPILED.                                                   
000070 SECURITY.      NONE.                                             
000080***************************************************************** 
000090* PZ02EVAL - REPEATED-DIGIT ID SCANNER.                         * 
000100*                                                                *
000110* READS ONE LINE OF COMMA-SEPARATED LO-HI RANGES AND, FOR EACH  * 
000120* RANGE, ENUMERATES THE IDS WHOSE DECIMAL DIGITS ARE SOME       * 
000130* SHORTER DIGIT GROUP REPEATED R TIMES.  PART 1 CONSIDERS ONLY  * 
000140* R=2 (A DOUBLED SEED).  PART 2 TRIES EVERY R FROM 2 UP TO THE  * 
000150* DIGIT WIDTH OF THE RANGE'S UPPER BOUND, SKIPPING AN R THAT    * 
000160* DIVIDES NEITHER BOUND'S WIDTH, AND KEEPS A PER-RANGE SEEN     * 
000170* TABLE SO A CANDIDATE FOUND UNDER TWO DIFFERENT R VALUES IS    * 
000180* COUNTED ONCE.  BOTH SUMS ARE RETURNED IN PZ-ANSWER-AREA.      * 
000190*                                                                *
000200* CHANGE LOG                                                    * 
000210*---------------------------------------------------------------- 
000220* 22.03.88 KBA 000001  INITIAL VERSION - PART 1 ONLY.           * 
000230* 30.03.88 KBA 000002  ADDED PART 2 GENERAL-R SCAN AND THE      * 
000240*                      PER-RANGE SEEN TABLE FOR DEDUPLICATION.  * 
000250* 17.08.91 KBA 000015  RAISED WS-RANGE-TOK TABLE FROM 30 TO 60  * 
000260*                      ENTRIES - LATEST TEST DECK OVERFLOWED IT.* 
000270* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000280* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000290*---------------------------------------------------------------- 
000300 ENVIRONMENT DIVISION.                                            
000310 CONFIGURATION SECTION.                                           
000320 SOURCE-COMPUTER.   IBM-370.                                      
000330 OBJECT-COMPUTER.   IBM-370.                                      
000340 SPECIAL-NAMES.                                                   
000350     C01 IS TOP-OF-FORM                                           
000360     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000370     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000380 INPUT-OUTPUT SECTION.                                            
000390 FILE-CONTROL.                                                    
000400     SELECT PZ02-FILE  ASSIGN TO PZ02IN                           
000410         ORGANIZATION IS LINE SEQUENTIAL                          
000420         FILE STATUS IS WS-PZ02-STATUS.                           
000430 DATA DIVISION.                                                   
000440 FILE SECTION.                                                    
000450 FD  PZ02-FILE                                                    
000460     RECORDING MODE F                                             
000470     LABEL RECORDS ARE STANDARD.                                  
000480 01  PZ02-INPUT-REC              PIC X(240).                      
000490 WORKING-STORAGE SECTION.                                         
000500 77  WS-PZ02-STATUS              PIC X(02) VALUE SPACES.          
000510     88  WS-PZ02-OK                  VALUE '00'.                  
000520 01  WS-LINE                     PIC X(240).                      
000530*---------------------------------------------------------------- 
000540* ONE ENTRY PER RANGE ON THE INPUT LINE, PICKED OFF BY THE      * 
000550* COMMA-DELIMITED UNSTRING LOOP IN SPLIT-INTO-RANGES.           * 
000560*---------------------------------------------------------------- 
000570 01  WS-RANGE-TAB.                                                
000580     05  WS-RANGE-TOK    OCCURS 60 TIMES                          
000590                                 PIC X(24).                       
000600 01  WS-RANGE-TOK-ALT REDEFINES WS-RANGE-TAB.                     
000610     05  WS-RANGE-CHAR   OCCURS 1440 TIMES                        
000620                                 PIC X(01).                       
000630 COPY PZ02REC.                                                    
000640 01  WS-LO-TEXT                 PIC X(10) JUSTIFIED RIGHT.        
000650 01  WS-LO-NUM-VIEW REDEFINES WS-LO-TEXT                          
000660                                 PIC 9(10).                       
000670 01  WS-HI-TEXT                 PIC X(10) JUSTIFIED RIGHT.        
000680 01  WS-HI-NUM-VIEW REDEFINES WS-HI-TEXT                          
000690                                 PIC 9(10).                       
000700*---------------------------------------------------------------- 
000710* PER-RANGE DEDUPLICATION TABLE FOR PART 2 - A CANDIDATE FOUND  * 
000720* UNDER MORE THAN ONE R IS ONLY ADDED TO THE SUM THE FIRST TIME.* 
000730*---------------------------------------------------------------- 
000740 01  WS-SEEN-TAB.                                                 
000750     05  WS-SEEN-ID      OCCURS 500 TIMES                         
000760                                 PIC S9(15) COMP.                 
000770 01  WS-CTL-FIELDS.                                               
000780     05  WS-RANGE-COUNT           PIC S9(04) COMP VALUE 0.        
000790     05  WS-RANGE-IX              PIC S9(04) COMP.                
000800     05  WS-DASH-POS              PIC S9(04) COMP.                
000810     05  WS-CHAR-IX               PIC S9(04) COMP.                
000820     05  WS-LINE-PTR              PIC S9(04) COMP.                
000830     05  WS-LINE-LEN              PIC S9(04) COMP.                
000840     05  WS-SEEN-COUNT            PIC S9(04) COMP VALUE 0.        
000850     05  WS-SEEN-IX               PIC S9(04) COMP.                
000860     05  WS-FOUND-SW              PIC X(01).                      
000870         88  WS-ALREADY-SEEN          VALUE 'Y'.                  
000880     05  WS-HI-WIDTH              PIC S9(04) COMP.                
000890     05  WS-LO-WIDTH              PIC S9(04) COMP.                
000900     05  WS-EFF-WIDTH             PIC S9(04) COMP.                
000910     05  WS-TEMP-NUM              PIC S9(15) COMP.                
000920     05  WS-R                     PIC S9(04) COMP.                
000930     05  WS-RI                    PIC S9(04) COMP.                
000940     05  WS-POWER                 PIC S9(15) COMP.                
000950     05  WS-POWER-STEP            PIC S9(15) COMP.                
000960     05  WS-REPEAT-FACTOR         PIC S9(15) COMP.                
000970     05  WS-TRIM-FACTOR           PIC S9(15) COMP.                
000980     05  WS-SEED                  PIC S9(15) COMP.                
000990     05  WS-SEED-LO               PIC S9(15) COMP.                
001000     05  WS-SEED-HI               PIC S9(15) COMP.                
001010     05  WS-CANDIDATE             PIC S9(15) COMP.                
001020     05  WS-PART1-SUM             PIC S9(15) COMP VALUE 0.        
001030     05  WS-PART2-SUM             PIC S9(15) COMP VALUE 0.        
001040 LINKAGE SECTION.                                                 
001050 COPY PZANSWER.                                                   
001060 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
001070 MAIN SECTION.                                                    
001080 MAIN1.                                                           
001090     OPEN INPUT PZ02-FILE.                                        
001100     READ PZ02-FILE INTO WS-LINE.                                 
001110     CLOSE PZ02-FILE.                                             
001120     PERFORM SPLIT-INTO-RANGES.                                   
001130     PERFORM SCORE-ONE-RANGE                                      
001140         VARYING WS-RANGE-IX FROM 1 BY 1                          
001150             UNTIL WS-RANGE-IX > WS-RANGE-COUNT.                  
001160     MOVE WS-PART1-SUM TO PZ-ANSWER-PART1.                        
001170     MOVE WS-PART2-SUM TO PZ-ANSWER-PART2.                        
001180     GOBACK.                                                      
001190     EXIT PROGRAM.                                                
001200*---------------------------------------------------------------- 
001210* SPLIT-INTO-RANGES - CLASSIC POINTER-DRIVEN UNSTRING LOOP,     * 
001220* ONE COMMA-DELIMITED TOKEN PICKED OFF PER PASS.                * 
001230*---------------------------------------------------------------- 
001240 SPLIT-INTO-RANGES.                                               
001250     MOVE 1 TO WS-LINE-PTR.                                       
001260     MOVE 240 TO WS-LINE-LEN.                                     
001270     PERFORM SPLIT-ONE-TOKEN                                      
001280         UNTIL WS-LINE-PTR > WS-LINE-LEN.                         
001290     EXIT.                                                        
001300 SPLIT-ONE-TOKEN.                                                 
001310     ADD 1 TO WS-RANGE-COUNT.                                     
001320     UNSTRING WS-LINE DELIMITED BY ','                            
001330         INTO WS-RANGE-TOK (WS-RANGE-COUNT)                       
001340         WITH POINTER WS-LINE-PTR                                 
001350     END-UNSTRING.                                                
001360     EXIT.                                                        
001370 SCORE-ONE-RANGE.                                                 
001380     PERFORM SPLIT-ONE-RANGE.                                     
001390     MOVE 0 TO WS-SEEN-COUNT.                                     
001400     PERFORM COMPUTE-WIDTH-OF-HI.                                 
001410     PERFORM COMPUTE-WIDTH-OF-LO.                                 
001420     PERFORM SCORE-RANGE-PART1.                                   
001430     PERFORM SCORE-RANGE-PART2                                    
001440         VARYING WS-R FROM 2 BY 1                                 
001450             UNTIL WS-R > WS-HI-WIDTH.                            
001460     EXIT.                                                        
001470*---------------------------------------------------------------- 
001480* SPLIT-ONE-RANGE - THE CURRENT TOKEN IS "LO-HI"; FIND THE      * 
001490* DASH BY SCANNING FORWARD, THEN RIGHT-JUSTIFY EACH HALF AND    * 
001500* TURN THE LEADING PAD SPACES INTO ZEROS - THE SAME TRICK USED  * 
001510* SHOPWIDE TO ZERO-FILL A NUMBER PICKED OFF A PRINT LINE.       * 
001520*---------------------------------------------------------------- 
001530 SPLIT-ONE-RANGE.                                                 
001540     MOVE 1 TO WS-DASH-POS.                                       
001550     PERFORM STEP-DASH-POS                                        
001560         UNTIL WS-RANGE-TOK (WS-RANGE-IX) (WS-DASH-POS:1) = '-'   
001570            OR WS-DASH-POS > 23.                                  
001580     MOVE SPACES TO WS-LO-TEXT WS-HI-TEXT.                        
001590     COMPUTE WS-CHAR-IX = WS-DASH-POS - 1.                        
001600     MOVE WS-RANGE-TOK (WS-RANGE-IX) (1:WS-CHAR-IX) TO WS-LO-TEXT.
001610     COMPUTE WS-CHAR-IX = 24 - WS-DASH-POS.                       
001620     MOVE WS-RANGE-TOK (WS-RANGE-IX) (WS-DASH-POS + 1:WS-CHAR-IX) 
001630         TO WS-HI-TEXT.                                           
001640     INSPECT WS-LO-TEXT REPLACING LEADING SPACE BY '0'.           
001650     INSPECT WS-HI-TEXT REPLACING LEADING SPACE BY '0'.           
001660     EXIT.                                                        
001670 STEP-DASH-POS.                                                   
001680     ADD 1 TO WS-DASH-POS.                                        
001690     EXIT.                                                        
001700*---------------------------------------------------------------- 
001710* DIGIT-WIDTH COUNTERS - REPEATED DIVIDE-BY-TEN, NO INTRINSIC   * 
001720* FUNCTIONS INVOLVED, JUST AS EVERY OTHER UNIT IN THIS SUITE    * 
001730* DOES ITS OWN ARITHMETIC BY HAND.                              * 
001740*---------------------------------------------------------------- 
001750 COMPUTE-WIDTH-OF-HI.                                             
001760     MOVE WS-HI-NUM-VIEW TO WS-TEMP-NUM.                          
001770     MOVE 0 TO WS-HI-WIDTH.                                       
001780     PERFORM STEP-WIDTH-OF-HI UNTIL WS-TEMP-NUM = 0.              
001790     EXIT.                                                        
001800 STEP-WIDTH-OF-HI.                                                
001810     DIVIDE WS-TEMP-NUM BY 10 GIVING WS-TEMP-NUM.                 
001820     ADD 1 TO WS-HI-WIDTH.                                        
001830     EXIT.                                                        
001840 COMPUTE-WIDTH-OF-LO.                                             
001850     MOVE WS-LO-NUM-VIEW TO WS-TEMP-NUM.                          
001860     MOVE 0 TO WS-LO-WIDTH.                                       
001870     PERFORM STEP-WIDTH-OF-LO UNTIL WS-TEMP-NUM = 0.              
001880     EXIT.                                                        
001890 STEP-WIDTH-OF-LO.                                                
001900     DIVIDE WS-TEMP-NUM BY 10 GIVING WS-TEMP-NUM.                 
001910     ADD 1 TO WS-LO-WIDTH.                                        
001920     EXIT.                                                        
001930*---------------------------------------------------------------- 
001940* PART 1 - R IS ALWAYS 2. TRIM HALF THE DIGITS OFF EACH BOUND   * 
001950* (AN INTEGER DIVIDE BY 10 ** HALF), THEN TEST EVERY SEED IN    * 
001960* THAT RANGE.                                                    *
001970*---------------------------------------------------------------- 
001980 SCORE-RANGE-PART1.                                               
001990     COMPUTE WS-EFF-WIDTH = WS-HI-WIDTH / 2.                      
002000     COMPUTE WS-POWER = 10 ** WS-EFF-WIDTH.                       
002010     DIVIDE WS-LO-NUM-VIEW BY WS-POWER GIVING WS-SEED-LO.         
002020     DIVIDE WS-HI-NUM-VIEW BY WS-POWER GIVING WS-SEED-HI.         
002030     COMPUTE WS-REPEAT-FACTOR = WS-POWER + 1.                     
002040     PERFORM TRY-SEED-PART1                                       
002050         VARYING WS-SEED FROM WS-SEED-LO BY 1                     
002060             UNTIL WS-SEED > WS-SEED-HI.                          
002070     EXIT.                                                        
002080 TRY-SEED-PART1.                                                  
002090     COMPUTE WS-CANDIDATE = WS-SEED * WS-REPEAT-FACTOR.           
002100     IF WS-CANDIDATE NOT LESS THAN WS-LO-NUM-VIEW                 
002110        AND WS-CANDIDATE NOT GREATER THAN WS-HI-NUM-VIEW          
002120         ADD WS-CANDIDATE TO WS-PART1-SUM                         
002130     END-IF.                                                      
002140     EXIT.                                                        
002150*---------------------------------------------------------------- 
002160* PART 2 - FOR ONE VALUE OF R, USE WHICHEVER OF THE TWO BOUND   * 
002170* WIDTHS R ACTUALLY DIVIDES (SKIP R IF IT DIVIDES NEITHER).     * 
002180*---------------------------------------------------------------- 
002190 SCORE-RANGE-PART2.                                               
002200     MOVE 0 TO WS-EFF-WIDTH.                                      
002210     DIVIDE WS-HI-WIDTH BY WS-R GIVING WS-TEMP-NUM                
002220         REMAINDER WS-TEMP-NUM.                                   
002230     IF WS-TEMP-NUM = 0                                           
002240         MOVE WS-HI-WIDTH TO WS-EFF-WIDTH                         
002250     ELSE                                                         
002260         DIVIDE WS-LO-WIDTH BY WS-R GIVING WS-TEMP-NUM            
002270             REMAINDER WS-TEMP-NUM                                
002280         IF WS-TEMP-NUM = 0                                       
002290             MOVE WS-LO-WIDTH TO WS-EFF-WIDTH                     
002300         END-IF                                                   
002310     END-IF.                                                      
002320     IF WS-EFF-WIDTH NOT = 0                                      
002330         PERFORM BUILD-REPEAT-FACTOR                              
002340         DIVIDE WS-LO-NUM-VIEW BY WS-TRIM-FACTOR GIVING WS-SEED-LO
002350         DIVIDE WS-HI-NUM-VIEW BY WS-TRIM-FACTOR GIVING WS-SEED-HI
002360         PERFORM TRY-SEED-PART2                                   
002370             VARYING WS-SEED FROM WS-SEED-LO BY 1                 
002380                 UNTIL WS-SEED > WS-SEED-HI                       
002390     END-IF.                                                      
002400     EXIT.                                                        
002410*---------------------------------------------------------------- 
002420* BUILD-REPEAT-FACTOR - POWER = 10 ** (WIDTH/R); WS-TRIM-FACTOR * 
002430* = POWER ** (R-1) (WHAT WE DIVIDE THE BOUNDS BY TO GET THE     * 
002440* SEED RANGE); WS-REPEAT-FACTOR = 1 + POWER + POWER**2 + ... +  * 
002450* POWER**(R-1) (WHAT WE MULTIPLY A SEED BY TO REPEAT IT R       * 
002460* TIMES).                                                        *
002470*---------------------------------------------------------------- 
002480 BUILD-REPEAT-FACTOR.                                             
002490     COMPUTE WS-POWER = 10 ** (WS-EFF-WIDTH / WS-R).              
002500     MOVE 1 TO WS-TRIM-FACTOR.                                    
002510     MOVE 1 TO WS-REPEAT-FACTOR.                                  
002520     PERFORM ACCUM-REPEAT-FACTOR                                  
002530         VARYING WS-RI FROM 2 BY 1                                
002540             UNTIL WS-RI > WS-R.                                  
002550     MOVE WS-POWER-STEP TO WS-TRIM-FACTOR.                        
002560     EXIT.                                                        
002570 ACCUM-REPEAT-FACTOR.                                             
002580     COMPUTE WS-POWER-STEP = WS-POWER ** (WS-RI - 1).             
002590     ADD WS-POWER-STEP TO WS-REPEAT-FACTOR.                       
002600     EXIT.                                                        
002610 TRY-SEED-PART2.                                                  
002620     COMPUTE WS-CANDIDATE = WS-SEED * WS-REPEAT-FACTOR.           
002630     IF WS-CANDIDATE NOT LESS THAN WS-LO-NUM-VIEW                 
002640        AND WS-CANDIDATE NOT GREATER THAN WS-HI-NUM-VIEW          
002650         PERFORM CHECK-ALREADY-SEEN                               
002660         IF NOT WS-ALREADY-SEEN                                   
002670             ADD 1 TO WS-SEEN-COUNT                               
002680             MOVE WS-CANDIDATE TO WS-SEEN-ID (WS-SEEN-COUNT)      
002690             ADD WS-CANDIDATE TO WS-PART2-SUM                     
002700         END-IF                                                   
002710     END-IF.                                                      
002720     EXIT.                                                        
002730 CHECK-ALREADY-SEEN.                                              
002740     MOVE 'N' TO WS-FOUND-SW.                                     
002750     MOVE 1 TO WS-SEEN-IX.                                        
002760     PERFORM TEST-ONE-SEEN                                        
002770         UNTIL WS-SEEN-IX > WS-SEEN-COUNT                         
002780            OR WS-ALREADY-SEEN.                                   
002790     EXIT.                                                        
002800 TEST-ONE-SEEN.                                                   
002810     IF WS-SEEN-ID (WS-SEEN-IX) = WS-CANDIDATE                    
002820         MOVE 'Y' TO WS-FOUND-SW                                  
002830     END-IF.                                                      
002840     ADD 1 TO WS-SEEN-IX.                                         
002850     EXIT.                                                        
002860 END PROGRAM PZ02EVAL.                                            
