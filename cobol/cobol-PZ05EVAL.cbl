000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ05EVAL.                                         
000030 AUTHOR.        K.B. ANDERSEN.                                    
000040 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000050 DATE-WRITTEN.  14.06.1988.                                       
000060 DATE-COMPILED.                                                   
000070 SECURITY.      NONE.                                             
000080***************************************************************** 
000090* PZ05EVAL - FRESH-INGREDIENT COUNTER.                          * 
000100*                                                                *
000110* READS A MIX OF FRESHNESS RANGES ("LO-HI"), BARE INGREDIENT    * 
000120* IDS AND BLANK LINES (IGNORED).  RANGES AND IDS ARE EACH       * 
000130* DE-DUPLICATED AS THEY ARE READ, THEN EVERY DISTINCT ID IS     * 
000140* TESTED AGAINST EVERY DISTINCT RANGE; AN ID INSIDE AT LEAST     *
000150* ONE RANGE COUNTS ONCE TOWARD THE ANSWER.  PART 2 OF THIS      * 
000160* UNIT WAS NEVER IMPLEMENTED AND IS RETURNED AS -1.             * 
000170*                                                                *
000180* CHANGE LOG                                                    * 
000190*---------------------------------------------------------------- 
000200* 14.06.88 KBA 000018  INITIAL VERSION.                         * 
000210* 21.06.88 KBA 000019  ADDED DE-DUPLICATION OF BOTH RANGES AND  * 
000220*                      IDS - PRIOR VERSION DOUBLE-COUNTED.      * 
000230* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000240* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000250*---------------------------------------------------------------- 
000260 ENVIRONMENT DIVISION.                                            
000270 CONFIGURATION SECTION.                                           
000280 SOURCE-COMPUTER.   IBM-370.                                      
000290 OBJECT-COMPUTER.   IBM-370.                                      
000300 SPECIAL-NAMES.                                                   
000310     C01 IS TOP-OF-FORM                                           
000320     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000330     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000340 INPUT-OUTPUT SECTION.                                            
000350 FILE-CONTROL.                                                    
000360     SELECT PZ05-FILE  ASSIGN TO PZ05IN                           
000370         FILE STATUS IS WS-PZ05-STATUS                            
000380         ORGANIZATION IS SEQUENTIAL.                              
000390 DATA DIVISION.                                                   
000400 FILE SECTION.                                                    
000410 FD  PZ05-FILE                                                    
000420     RECORDING MODE F                                             
000430     LABEL RECORDS ARE STANDARD.                                  
000440 01  PZ05-INPUT-REC              PIC X(40).                       
000450 WORKING-STORAGE SECTION.                                         
000460 77  WS-PZ05-STATUS              PIC X(02) VALUE SPACES.          
000470     88  WS-PZ05-OK                  VALUE '00'.                  
000480     88  WS-PZ05-EOF                 VALUE '10'.                  
000490 77  WS-EOF-SW                   PIC X(01) VALUE 'N'.             
000500     88  WS-AT-EOF                   VALUE 'Y'.                   
000510 01  WS-LINE                     PIC X(40).                       
000520 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000530     05  WS-LINE-CHAR    OCCURS 40 TIMES                          
000540                                 PIC X(01).                       
000550 COPY PZ05REC.                                                    
000560 01  WS-LO-TEXT                 PIC X(10) JUSTIFIED RIGHT.        
000570 01  WS-LO-NUM-VIEW REDEFINES WS-LO-TEXT                          
000580                                 PIC 9(10).                       
000590 01  WS-HI-TEXT                 PIC X(10) JUSTIFIED RIGHT.        
000600 01  WS-HI-NUM-VIEW REDEFINES WS-HI-TEXT                          
000610                                 PIC 9(10).                       
000620*---------------------------------------------------------------- 
000630* DE-DUPLICATED WORKING TABLES BUILT AS THE FILE IS READ.       * 
000640*---------------------------------------------------------------- 
000650 01  WS-RANGE-TAB.                                                
000660     05  WS-RANGE-ENTRY  OCCURS 60 TIMES.                         
000670         10  WS-RANGE-LO         PIC 9(10).                       
000680         10  WS-RANGE-HI         PIC 9(10).                       
000690 01  WS-ID-TAB.                                                   
000700     05  WS-ID-ENTRY     OCCURS 200 TIMES                         
000710                                 PIC 9(10).                       
000720 01  WS-CTL-FIELDS.                                               
000730     05  WS-SCAN-IX               PIC S9(04) COMP.                
000740     05  WS-LEN                   PIC S9(04) COMP.                
000750     05  WS-DASH-POS              PIC S9(04) COMP.                
000760     05  WS-CHAR-IX               PIC S9(04) COMP.                
000770     05  WS-RANGE-COUNT           PIC S9(04) COMP VALUE 0.        
000780     05  WS-RANGE-IX              PIC S9(04) COMP.                
000790     05  WS-ID-COUNT              PIC S9(04) COMP VALUE 0.        
000800     05  WS-ID-IX                 PIC S9(04) COMP.                
000810     05  WS-DUP-SW                PIC X(01).                      
000820         88  WS-IS-DUPLICATE          VALUE 'Y'.                  
000830     05  WS-MATCH-SW              PIC X(01).                      
000840         88  WS-ID-MATCHED            VALUE 'Y'.                  
000850     05  WS-FRESH-COUNT           PIC S9(08) COMP VALUE 0.        
000860 LINKAGE SECTION.                                                 
000870 COPY PZANSWER.                                                   
000880 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
000890 MAIN SECTION.                                                    
000900 MAIN1.                                                           
000910     OPEN INPUT PZ05-FILE.                                        
000920     PERFORM READ-AND-CLASSIFY-LINE                               
000930         UNTIL WS-AT-EOF.                                         
000940     CLOSE PZ05-FILE.                                             
000950     PERFORM COUNT-ONE-ID                                         
000960         VARYING WS-ID-IX FROM 1 BY 1                             
000970             UNTIL WS-ID-IX > WS-ID-COUNT.                        
000980     MOVE WS-FRESH-COUNT TO PZ-ANSWER-PART1.                      
000990     MOVE -1              TO PZ-ANSWER-PART2.                     
001000     GOBACK.                                                      
001010     EXIT PROGRAM.                                                
001020*---------------------------------------------------------------- 
001030* READ-AND-CLASSIFY-LINE - A LINE IS A RANGE IF IT CONTAINS A   * 
001040* DASH, BLANK IF ALL SPACES, OTHERWISE A BARE ID.                *
001050*---------------------------------------------------------------- 
001060 READ-AND-CLASSIFY-LINE.                                          
001070     READ PZ05-FILE INTO WS-LINE                                  
001080         AT END                                                   
001090             SET WS-AT-EOF TO TRUE                                
001100     END-READ.                                                    
001110     IF NOT WS-AT-EOF                                             
001120         PERFORM FIND-SIGNIFICANT-LEN                             
001130         IF WS-LEN = 0                                            
001140             SET PZ05-IS-BLANK TO TRUE                            
001150         ELSE                                                     
001160             PERFORM FIND-DASH-POS                                
001170             IF WS-DASH-POS > WS-LEN                              
001180                 SET PZ05-IS-ID TO TRUE                           
001190             ELSE                                                 
001200                 SET PZ05-IS-RANGE TO TRUE                        
001210             END-IF                                               
001220         END-IF                                                   
001230         EVALUATE TRUE                                            
001240             WHEN PZ05-IS-RANGE                                   
001250                 PERFORM STORE-RANGE-LINE                         
001260             WHEN PZ05-IS-ID                                      
001270                 PERFORM STORE-ID-LINE                            
001280             WHEN OTHER                                           
001290                 CONTINUE                                         
001300         END-EVALUATE                                             
001310     END-IF.                                                      
001320     EXIT.                                                        
001330 FIND-SIGNIFICANT-LEN.                                            
001340     MOVE 40 TO WS-SCAN-IX.                                       
001350     PERFORM STEP-BACK-A-CHAR                                     
001360         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001370            OR WS-SCAN-IX < 1.                                    
001380     MOVE WS-SCAN-IX TO WS-LEN.                                   
001390     EXIT.                                                        
001400 STEP-BACK-A-CHAR.                                                
001410     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001420     EXIT.                                                        
001430 FIND-DASH-POS.                                                   
001440     MOVE 1 TO WS-DASH-POS.                                       
001450     PERFORM STEP-DASH-POS                                        
001460         UNTIL WS-LINE-CHAR (WS-DASH-POS) = '-'                   
001470            OR WS-DASH-POS > WS-LEN.                              
001480     EXIT.                                                        
001490 STEP-DASH-POS.                                                   
001500     ADD 1 TO WS-DASH-POS.                                        
001510     EXIT.                                                        
001520 STORE-RANGE-LINE.                                                
001530     MOVE SPACES TO WS-LO-TEXT WS-HI-TEXT.                        
001540     COMPUTE WS-CHAR-IX = WS-DASH-POS - 1.                        
001550     MOVE WS-LINE (1:WS-CHAR-IX) TO WS-LO-TEXT.                   
001560     COMPUTE WS-CHAR-IX = WS-LEN - WS-DASH-POS.                   
001570     MOVE WS-LINE (WS-DASH-POS + 1:WS-CHAR-IX) TO WS-HI-TEXT.     
001580     INSPECT WS-LO-TEXT REPLACING LEADING SPACE BY '0'.           
001590     INSPECT WS-HI-TEXT REPLACING LEADING SPACE BY '0'.           
001600     MOVE WS-LO-NUM-VIEW TO PZ05-FRESH-LO.                        
001610     MOVE WS-HI-NUM-VIEW TO PZ05-FRESH-HI.                        
001620     MOVE 'N' TO WS-DUP-SW.                                       
001630     MOVE 1 TO WS-RANGE-IX.                                       
001640     PERFORM TEST-RANGE-DUP                                       
001650         UNTIL WS-RANGE-IX > WS-RANGE-COUNT                       
001660            OR WS-IS-DUPLICATE.                                   
001670     IF NOT WS-IS-DUPLICATE                                       
001680         ADD 1 TO WS-RANGE-COUNT                                  
001690         MOVE PZ05-FRESH-LO TO WS-RANGE-LO (WS-RANGE-COUNT)       
001700         MOVE PZ05-FRESH-HI TO WS-RANGE-HI (WS-RANGE-COUNT)       
001710     END-IF.                                                      
001720     EXIT.                                                        
001730 TEST-RANGE-DUP.                                                  
001740     IF WS-RANGE-LO (WS-RANGE-IX) = PZ05-FRESH-LO                 
001750        AND WS-RANGE-HI (WS-RANGE-IX) = PZ05-FRESH-HI             
001760         MOVE 'Y' TO WS-DUP-SW                                    
001770     END-IF.                                                      
001780     ADD 1 TO WS-RANGE-IX.                                        
001790     EXIT.                                                        
001800 STORE-ID-LINE.                                                   
001810     MOVE SPACES TO WS-LO-TEXT.                                   
001820     MOVE WS-LINE (1:WS-LEN) TO WS-LO-TEXT.                       
001830     INSPECT WS-LO-TEXT REPLACING LEADING SPACE BY '0'.           
001840     MOVE WS-LO-NUM-VIEW TO PZ05-INGREDIENT-ID.                   
001850     MOVE 'N' TO WS-DUP-SW.                                       
001860     MOVE 1 TO WS-ID-IX.                                          
001870     PERFORM TEST-ID-DUP                                          
001880         UNTIL WS-ID-IX > WS-ID-COUNT                             
001890            OR WS-IS-DUPLICATE.                                   
001900     IF NOT WS-IS-DUPLICATE                                       
001910         ADD 1 TO WS-ID-COUNT                                     
001920         MOVE PZ05-INGREDIENT-ID TO WS-ID-ENTRY (WS-ID-COUNT)     
001930     END-IF.                                                      
001940     EXIT.                                                        
001950 TEST-ID-DUP.                                                     
001960     IF WS-ID-ENTRY (WS-ID-IX) = PZ05-INGREDIENT-ID               
001970         MOVE 'Y' TO WS-DUP-SW                                    
001980     END-IF.                                                      
001990     ADD 1 TO WS-ID-IX.                                           
002000     EXIT.                                                        
002010*---------------------------------------------------------------- 
002020* COUNT-ONE-ID - TEST ONE DISTINCT ID AGAINST EVERY DISTINCT    * 
002030* RANGE; STOP AS SOON AS ONE RANGE MATCHES.                     * 
002040*---------------------------------------------------------------- 
002050 COUNT-ONE-ID.                                                    
002060     MOVE 'N' TO WS-MATCH-SW.                                     
002070     MOVE 1 TO WS-RANGE-IX.                                       
002080     PERFORM TEST-ONE-RANGE                                       
002090         UNTIL WS-RANGE-IX > WS-RANGE-COUNT                       
002100            OR WS-ID-MATCHED.                                     
002110     IF WS-ID-MATCHED                                             
002120         ADD 1 TO WS-FRESH-COUNT                                  
002130     END-IF.                                                      
002140     EXIT.                                                        
002150 TEST-ONE-RANGE.                                                  
002160     IF WS-ID-ENTRY (WS-ID-IX) NOT LESS THAN                      
002170            WS-RANGE-LO (WS-RANGE-IX)                             
002180        AND WS-ID-ENTRY (WS-ID-IX) NOT GREATER THAN               
002190            WS-RANGE-HI (WS-RANGE-IX)                             
002200         MOVE 'Y' TO WS-MATCH-SW                                  
002210     END-IF.                                                      
002220     ADD 1 TO WS-RANGE-IX.                                        
002230     EXIT.                                                        
002240 END PROGRAM PZ05EVAL.                                            
