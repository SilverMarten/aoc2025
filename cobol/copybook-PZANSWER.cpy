000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZANSWER                                          * 
000040* OBJECTIVE.: LINKAGE-SECTION ANSWER AREA COPYD BY PZBATCH AND  * 
000050*             BY EVERY PZ01EVAL..PZ11EVAL SUBPROGRAM. HOLDS THE * 
000060*             COMPUTED PART 1 AND PART 2 RESULTS OF ONE UNIT.   * 
000070*             A RESULT OF -1 MEANS THE PART IS NOT IMPLEMENTED. * 
000080***************************************************************** 
000090 01  PZ-ANSWER-AREA.                                              
000100     05  PZ-ANSWER-PART1         PIC S9(15).                      
000110     05  PZ-ANSWER-PART2         PIC S9(15).                      
000120     05  FILLER                  PIC X(10).                       
