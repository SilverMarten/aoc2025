000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ05REC                                           * 
000040* OBJECTIVE.: RECORD LAYOUT FOR ONE PZ05 FRESHNESS LINE, AFTER  * 
000050*             PZ05EVAL HAS CLASSIFIED IT AS A RANGE, A BARE     * 
000060*             INGREDIENT ID, OR A BLANK LINE TO BE IGNORED.     * 
000070***************************************************************** 
000080 01  PZ05-LINE-REC.                                               
000090     05  PZ05-LINE-TYPE          PIC X(01).                       
000100         88  PZ05-IS-RANGE            VALUE 'R'.                  
000110         88  PZ05-IS-ID               VALUE 'I'.                  
000120         88  PZ05-IS-BLANK            VALUE 'B'.                  
000130     05  PZ05-FRESH-LO           PIC 9(10).                       
000140     05  PZ05-FRESH-HI           PIC 9(10).                       
000150     05  PZ05-INGREDIENT-ID      PIC 9(10).                       
000160     05  FILLER                  PIC X(09).                       
