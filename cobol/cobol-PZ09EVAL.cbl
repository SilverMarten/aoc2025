000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ09EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD SEQUENTIAL       *   
000090*      READ-INTO-TABLE SHAPE USED ACROSS THE PZ EVALUATOR     *   
000100*      SUITE, SCORED HERE FOR RECTANGLE SCORING.              *   
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  01.07.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ09EVAL - LARGEST INCLUSIVE RECTANGLE.                       * 
000210*                                                                *
000220* READS 2-D POINTS AND SCORES EVERY DISTINCT PAIR AS THE        * 
000230* OPPOSITE CORNERS OF AN INCLUSIVE RECTANGLE - AREA EQUALS      * 
000240* (|DX|+1) TIMES (|DY|+1).  THE LARGEST AREA SEEN OVER ALL      * 
000250* PAIRS IS THE ANSWER.  PART 2 OF THIS UNIT WAS NEVER           * 
000260* IMPLEMENTED AND IS RETURNED AS -1.                            * 
000270*                                                                *
000280* CHANGE LOG                                                    * 
000290*---------------------------------------------------------------- 
000300* 01.07.88 JH  000023  INITIAL VERSION.                         * 
000310* 19.09.88 JH  000026  SWITCHED THE AREA ACCUMULATOR TO 15-     * 
000320*                      DIGIT COMP - 9(09) OVERFLOWED SILENTLY   * 
000330*                      ON THE ENLARGED TEST DECK.               * 
000340* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000350* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000360*---------------------------------------------------------------- 
000370 ENVIRONMENT DIVISION.                                            
000380 CONFIGURATION SECTION.                                           
000390 SOURCE-COMPUTER.   IBM-370.                                      
000400 OBJECT-COMPUTER.   IBM-370.                                      
000410 SPECIAL-NAMES.                                                   
000420     C01 IS TOP-OF-FORM                                           
000430     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000440     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000450 INPUT-OUTPUT SECTION.                                            
000460 FILE-CONTROL.                                                    
000470     SELECT PZ09-FILE  ASSIGN TO PZ09IN                           
000480         ORGANIZATION IS LINE SEQUENTIAL                          
000490         FILE STATUS IS WS-PZ09-STATUS.                           
000500 DATA DIVISION.                                                   
000510 FILE SECTION.                                                    
000520 FD  PZ09-FILE                                                    
000530     RECORDING MODE F                                             
000540     LABEL RECORDS ARE STANDARD.                                  
000550 01  PZ09-INPUT-REC               PIC X(30).                      
000560 WORKING-STORAGE SECTION.                                         
000570 77  WS-PZ09-STATUS              PIC X(02) VALUE SPACES.          
000580     88  WS-PZ09-OK                  VALUE '00'.                  
000590 01  WS-LINE                     PIC X(30).                       
000600 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000610     05  WS-LINE-CHAR    OCCURS 30 TIMES                          
000620                                 PIC X(01).                       
000630 01  WS-TOK-X                    PIC X(10).                       
000640 01  WS-TOK-Y                    PIC X(10).                       
000650 COPY PZPNTREC.                                                   
000660 01  WS-PARSE-IN                 PIC X(10).                       
000670 01  WS-PARSE-IN-CHAR-TAB REDEFINES WS-PARSE-IN.                  
000680     05  WS-PARSE-IN-CHAR OCCURS 10 TIMES                         
000690                                 PIC X(01).                       
000700 01  WS-PARSE-DIGITS             PIC X(06) JUSTIFIED RIGHT.       
000710 01  WS-PARSE-NUM-VIEW REDEFINES WS-PARSE-DIGITS                  
000720                                 PIC 9(06).                       
000730 01  WS-PARSE-FIELDS.                                             
000740     05  WS-PARSE-START           PIC S9(04) COMP.                
000750     05  WS-PARSE-END             PIC S9(04) COMP.                
000760     05  WS-PARSE-LEN             PIC S9(04) COMP.                
000770     05  WS-PARSE-SIGN            PIC X(01).                      
000780     05  WS-PARSE-OUT             PIC S9(06) COMP.                
000790*---------------------------------------------------------------- 
000800* WHOLE-INPUT POINT TABLE.                                      * 
000810*---------------------------------------------------------------- 
000820 01  WS-POINT-ARR.                                                
000830     05  WS-PT-ENTRY     OCCURS 80 TIMES.                         
000840         10  WS-PT-X             PIC S9(06) COMP.                 
000850         10  WS-PT-Y             PIC S9(06) COMP.                 
000860 01  WS-CTL-FIELDS.                                               
000870     05  WS-SCAN-IX               PIC S9(04) COMP.                
000880     05  WS-LINE-LEN              PIC S9(04) COMP.                
000890     05  WS-PT-COUNT              PIC S9(04) COMP VALUE 0.        
000900     05  WS-I                     PIC S9(04) COMP.                
000910     05  WS-J                     PIC S9(04) COMP.                
000920     05  WS-JSTART                PIC S9(04) COMP.                
000930     05  WS-DX                    PIC S9(08) COMP.                
000940     05  WS-DY                    PIC S9(08) COMP.                
000950     05  WS-WIDTH                 PIC S9(08) COMP.                
000960     05  WS-HEIGHT                PIC S9(08) COMP.                
000970     05  WS-AREA                  PIC S9(15) COMP.                
000980     05  WS-BEST-AREA             PIC S9(15) COMP VALUE 0.        
000990 LINKAGE SECTION.                                                 
001000 COPY PZANSWER.                                                   
001010 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
001020 MAIN SECTION.                                                    
001030 MAIN1.                                                           
001040     OPEN INPUT PZ09-FILE.                                        
001050     PERFORM READ-POINT-LINES THRU READ-POINT-LINES-EXIT.         
001060     CLOSE PZ09-FILE.                                             
001070     PERFORM SCORE-PAIRS-FOR-I                                    
001080         VARYING WS-I FROM 1 BY 1                                 
001090             UNTIL WS-I >= WS-PT-COUNT.                           
001100     MOVE WS-BEST-AREA TO PZ-ANSWER-PART1.                        
001110     MOVE -1            TO PZ-ANSWER-PART2.                       
001120     GOBACK.                                                      
001130     EXIT PROGRAM.                                                
001140*---------------------------------------------------------------- 
001150* READ-POINT-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME SHAPE  * 
001160* THE DL/I SAMPLE LOAD PROGRAMS IN THIS SHOP HAVE ALWAYS USED   * 
001170* FOR THEIR SEQUENTIAL INPUT PASS.                              * 
001180*---------------------------------------------------------------- 
001190 READ-POINT-LINES.                                                
001200     READ PZ09-FILE INTO WS-LINE                                  
001210         AT END GO TO READ-POINT-LINES-EXIT                       
001220     END-READ.                                                    
001230     PERFORM FIND-LINE-LEN.                                       
001240     IF WS-LINE-LEN > 0                                           
001250         PERFORM PARSE-ONE-POINT-LINE                             
001260         ADD 1 TO WS-PT-COUNT                                     
001270         MOVE PZPNT-X TO WS-PT-X (WS-PT-COUNT)                    
001280         MOVE PZPNT-Y TO WS-PT-Y (WS-PT-COUNT)                    
001290     END-IF.                                                      
001300     GO TO READ-POINT-LINES.                                      
001310 READ-POINT-LINES-EXIT.                                           
001320     EXIT.                                                        
001330 FIND-LINE-LEN.                                                   
001340     MOVE 30 TO WS-SCAN-IX.                                       
001350     PERFORM STEP-BACK-A-CHAR                                     
001360         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001370            OR WS-SCAN-IX < 1.                                    
001380     MOVE WS-SCAN-IX TO WS-LINE-LEN.                              
001390     EXIT.                                                        
001400 STEP-BACK-A-CHAR.                                                
001410     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001420     EXIT.                                                        
001430 PARSE-ONE-POINT-LINE.                                            
001440     UNSTRING WS-LINE DELIMITED BY ','                            
001450         INTO WS-TOK-X WS-TOK-Y                                   
001460     END-UNSTRING.                                                
001470     MOVE WS-TOK-X TO WS-PARSE-IN.                                
001480     PERFORM PARSE-SIGNED-TOKEN.                                  
001490     MOVE WS-PARSE-OUT TO PZPNT-X.                                
001500     MOVE WS-TOK-Y TO WS-PARSE-IN.                                
001510     PERFORM PARSE-SIGNED-TOKEN.                                  
001520     MOVE WS-PARSE-OUT TO PZPNT-Y.                                
001530     EXIT.                                                        
001540 PARSE-SIGNED-TOKEN.                                              
001550     MOVE SPACES TO WS-PARSE-DIGITS.                              
001560     MOVE 1 TO WS-PARSE-START.                                    
001570     PERFORM STEP-PARSE-START                                     
001580         UNTIL WS-PARSE-IN-CHAR (WS-PARSE-START) NOT = SPACE      
001590            OR WS-PARSE-START > 10.                               
001600     IF WS-PARSE-IN-CHAR (WS-PARSE-START) = '-'                   
001610         MOVE '-' TO WS-PARSE-SIGN                                
001620         ADD 1 TO WS-PARSE-START                                  
001630     ELSE                                                         
001640         MOVE '+' TO WS-PARSE-SIGN                                
001650     END-IF.                                                      
001660     MOVE 10 TO WS-PARSE-END.                                     
001670     PERFORM STEP-PARSE-END                                       
001680         UNTIL WS-PARSE-IN-CHAR (WS-PARSE-END) NOT = SPACE        
001690            OR WS-PARSE-END < 1.                                  
001700     COMPUTE WS-PARSE-LEN = WS-PARSE-END - WS-PARSE-START + 1.    
001710     MOVE WS-PARSE-IN (WS-PARSE-START:WS-PARSE-LEN)               
001720         TO WS-PARSE-DIGITS.                                      
001730     INSPECT WS-PARSE-DIGITS REPLACING LEADING SPACE BY '0'.      
001740     IF WS-PARSE-SIGN = '-'                                       
001750         COMPUTE WS-PARSE-OUT = 0 - WS-PARSE-NUM-VIEW             
001760     ELSE                                                         
001770         MOVE WS-PARSE-NUM-VIEW TO WS-PARSE-OUT                   
001780     END-IF.                                                      
001790     EXIT.                                                        
001800 STEP-PARSE-START.                                                
001810     ADD 1 TO WS-PARSE-START.                                     
001820     EXIT.                                                        
001830 STEP-PARSE-END.                                                  
001840     SUBTRACT 1 FROM WS-PARSE-END.                                
001850     EXIT.                                                        
001860*---------------------------------------------------------------- 
001870* SCORE-PAIRS-FOR-I / SCORE-ONE-PAIR - INCLUSIVE RECTANGLE AREA * 
001880* FOR EVERY DISTINCT PAIR OF POINTS.                            * 
001890*---------------------------------------------------------------- 
001900 SCORE-PAIRS-FOR-I.                                               
001910     COMPUTE WS-JSTART = WS-I + 1.                                
001920     PERFORM SCORE-ONE-PAIR                                       
001930         VARYING WS-J FROM WS-JSTART BY 1                         
001940             UNTIL WS-J > WS-PT-COUNT.                            
001950     EXIT.                                                        
001960 SCORE-ONE-PAIR.                                                  
001970     COMPUTE WS-DX = WS-PT-X (WS-I) - WS-PT-X (WS-J).             
001980     COMPUTE WS-DY = WS-PT-Y (WS-I) - WS-PT-Y (WS-J).             
001990     IF WS-DX < 0                                                 
002000         COMPUTE WS-DX = 0 - WS-DX                                
002010     END-IF.                                                      
002020     IF WS-DY < 0                                                 
002030         COMPUTE WS-DY = 0 - WS-DY                                
002040     END-IF.                                                      
002050     COMPUTE WS-WIDTH  = WS-DX + 1.                               
002060     COMPUTE WS-HEIGHT = WS-DY + 1.                               
002070     COMPUTE WS-AREA = WS-WIDTH * WS-HEIGHT.                      
002080     IF WS-AREA > WS-BEST-AREA                                    
002090         MOVE WS-AREA TO WS-BEST-AREA                             
002100     END-IF.                                                      
002110     EXIT.                                                        
002120 END PROGRAM PZ09EVAL.                                            
