000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ10EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD COMMAND-LINE     *   
000090*      PARSER SHAPE USED ACROSS THE PZ EVALUATOR SUITE.       *   
000100*      NO DATABASE OR ONLINE CALLS ARE MADE BY THIS UNIT.     *   
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  08.07.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ10EVAL - MACHINE CONFIGURATION PARSER.                      * 
000210*                                                                *
000220* EACH INPUT LINE DESCRIBES ONE MACHINE AS A BRACKETED LIGHT    * 
000230* DIAGRAM, A ROW OF PARENTHESISED BUTTON-WIRING GROUPS, AND A   * 
000240* BRACED JOLTAGE LIST.  THIS UNIT PARSES EVERY LINE INTO THE    * 
000250* PZ10-MACHINE-REC LAYOUT AND, WHEN THE RERUN/DEBUG SWITCH IS   * 
000260* ON, ECHOES THE PARSED FORM BACK TO THE JOB LOG.  THE PER-     * 
000270* MACHINE MINIMUM-BUTTON-PRESS SOLVER REMAINS AN OPEN ITEM -    * 
000280* SEE THE 19.08.88 LOG ENTRY - SO THE REPORTED TOTAL IS A       * 
000290* DOCUMENTED STUB VALUE OF ZERO.  PART 2 OF THIS UNIT WAS       * 
000300* NEVER IMPLEMENTED AND IS RETURNED AS -1.                      * 
000310*                                                                *
000320* CHANGE LOG                                                    * 
000330*---------------------------------------------------------------- 
000340* 08.07.88 JH  000025  INITIAL VERSION - PARSE ONLY, NO SOLVER. * 
000350* 19.08.88 JH  000027  SOLVER STUBBED PENDING REQUEST 000027 -  * 
000360*                      SEE IS-1988-114.  DO NOT REMOVE THE      * 
000370*                      SOLVE-ONE-MACHINE PARAGRAPH; MANAGEMENT  * 
000380*                      WANTS THE HOOK LEFT IN PLACE.            * 
000390* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000400* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000410*---------------------------------------------------------------- 
000420 ENVIRONMENT DIVISION.                                            
000430 CONFIGURATION SECTION.                                           
000440 SOURCE-COMPUTER.   IBM-370.                                      
000450 OBJECT-COMPUTER.   IBM-370.                                      
000460 SPECIAL-NAMES.                                                   
000470     C01 IS TOP-OF-FORM                                           
000480     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000490     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000500 INPUT-OUTPUT SECTION.                                            
000510 FILE-CONTROL.                                                    
000520     SELECT PZ10-FILE  ASSIGN TO PZ10IN                           
000530         ORGANIZATION IS LINE SEQUENTIAL                          
000540         FILE STATUS IS WS-PZ10-STATUS.                           
000550 DATA DIVISION.                                                   
000560 FILE SECTION.                                                    
000570 FD  PZ10-FILE                                                    
000580     RECORDING MODE F                                             
000590     LABEL RECORDS ARE STANDARD.                                  
000600 01  PZ10-INPUT-REC               PIC X(120).                     
000610 WORKING-STORAGE SECTION.                                         
000620 77  WS-PZ10-STATUS              PIC X(02) VALUE SPACES.          
000630     88  WS-PZ10-OK                  VALUE '00'.                  
000640 01  WS-LINE                     PIC X(120).                      
000650 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000660     05  WS-LINE-CHAR    OCCURS 120 TIMES                         
000670                                 PIC X(01).                       
000680 COPY PZ10REC.                                                    
000690 01  WS-GROUP-TEXT                PIC X(20).                      
000700 01  WS-GROUP-CHAR-TAB REDEFINES WS-GROUP-TEXT.                   
000710     05  WS-GROUP-CHAR   OCCURS 20 TIMES                          
000720                                 PIC X(01).                       
000730 01  WS-JOLT-TEXT                 PIC X(60).                      
000740 01  WS-JOLT-CHAR-TAB REDEFINES WS-JOLT-TEXT.                     
000750     05  WS-JOLT-CHAR    OCCURS 60 TIMES                          
000760                                 PIC X(01).                       
000770 01  WS-FIND-FIELDS.                                              
000780     05  WS-FIND-TARGET-CHAR       PIC X(01).                     
000790     05  WS-FIND-START-IX          PIC S9(04) COMP.               
000800     05  WS-FIND-SCAN-IX           PIC S9(04) COMP.               
000810     05  WS-FIND-RESULT-IX         PIC S9(04) COMP.               
000820 01  WS-CTL-FIELDS.                                               
000830     05  WS-SCAN-IX               PIC S9(04) COMP.                
000840     05  WS-LINE-LEN              PIC S9(04) COMP.                
000850     05  WS-LBRACKET-POS          PIC S9(04) COMP.                
000860     05  WS-RBRACKET-POS          PIC S9(04) COMP.                
000870     05  WS-LBRACE-POS            PIC S9(04) COMP.                
000880     05  WS-RBRACE-POS            PIC S9(04) COMP.                
000890     05  WS-GRP-START             PIC S9(04) COMP.                
000900     05  WS-GRP-END               PIC S9(04) COMP.                
000910     05  WS-GRP-COUNT             PIC S9(04) COMP.                
000920     05  WS-SUBSTR-LEN            PIC S9(04) COMP.                
000930     05  WS-MACHINE-COUNT         PIC S9(04) COMP VALUE 0.        
000940     05  WS-TOTAL-PRESSES         PIC S9(15) COMP VALUE 0.        
000950 LINKAGE SECTION.                                                 
000960 COPY PZANSWER.                                                   
000970 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
000980 MAIN SECTION.                                                    
000990 MAIN1.                                                           
001000     OPEN INPUT PZ10-FILE.                                        
001010     PERFORM READ-MACHINE-LINES THRU READ-MACHINE-LINES-EXIT.     
001020     CLOSE PZ10-FILE.                                             
001030     MOVE WS-TOTAL-PRESSES TO PZ-ANSWER-PART1.                    
001040     MOVE -1                TO PZ-ANSWER-PART2.                   
001050     GOBACK.                                                      
001060     EXIT PROGRAM.                                                
001070*---------------------------------------------------------------- 
001080* READ-MACHINE-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME      * 
001090* SHAPE THIS SHOP HAS ALWAYS USED FOR A SEQUENTIAL INPUT PASS.  * 
001100*---------------------------------------------------------------- 
001110 READ-MACHINE-LINES.                                              
001120     READ PZ10-FILE INTO WS-LINE                                  
001130         AT END GO TO READ-MACHINE-LINES-EXIT                     
001140     END-READ.                                                    
001150     PERFORM FIND-LINE-LEN.                                       
001160     IF WS-LINE-LEN > 0                                           
001170         PERFORM PARSE-ONE-MACHINE-LINE                           
001180         PERFORM ECHO-MACHINE-IF-DEBUG                            
001190         PERFORM SOLVE-ONE-MACHINE                                
001200         ADD 1 TO WS-MACHINE-COUNT                                
001210     END-IF.                                                      
001220     GO TO READ-MACHINE-LINES.                                    
001230 READ-MACHINE-LINES-EXIT.                                         
001240     EXIT.                                                        
001250 FIND-LINE-LEN.                                                   
001260     MOVE 120 TO WS-SCAN-IX.                                      
001270     PERFORM STEP-BACK-A-CHAR                                     
001280         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001290            OR WS-SCAN-IX < 1.                                    
001300     MOVE WS-SCAN-IX TO WS-LINE-LEN.                              
001310     EXIT.                                                        
001320 STEP-BACK-A-CHAR.                                                
001330     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001340     EXIT.                                                        
001350*---------------------------------------------------------------- 
001360* FIND-CHAR-POS - GENERAL-PURPOSE FORWARD SCAN FOR A SINGLE     * 
001370* CHARACTER IN WS-LINE, STARTING AT WS-FIND-START-IX.  RETURNS  * 
001380* WS-LINE-LEN + 1 IN WS-FIND-RESULT-IX WHEN NOT FOUND.          * 
001390*---------------------------------------------------------------- 
001400 FIND-CHAR-POS.                                                   
001410     COMPUTE WS-FIND-RESULT-IX = WS-LINE-LEN + 1.                 
001420     MOVE WS-FIND-START-IX TO WS-FIND-SCAN-IX.                    
001430     PERFORM TEST-ONE-FIND-CHAR                                   
001440         UNTIL WS-FIND-SCAN-IX > WS-LINE-LEN                      
001450            OR WS-FIND-RESULT-IX NOT = WS-LINE-LEN + 1.           
001460     EXIT.                                                        
001470 TEST-ONE-FIND-CHAR.                                              
001480     IF WS-LINE-CHAR (WS-FIND-SCAN-IX) = WS-FIND-TARGET-CHAR      
001490         MOVE WS-FIND-SCAN-IX TO WS-FIND-RESULT-IX                
001500     ELSE                                                         
001510         ADD 1 TO WS-FIND-SCAN-IX                                 
001520     END-IF.                                                      
001530     EXIT.                                                        
001540*---------------------------------------------------------------- 
001550* PARSE-ONE-MACHINE-LINE - SPLITS ONE LINE INTO THE LIGHT       * 
001560* DIAGRAM, UP TO TEN BUTTON-WIRING GROUPS, AND THE JOLTAGE      * 
001570* LIST, PER THE BRACKETED/PARENTHESISED/BRACED FORMAT.          * 
001580*---------------------------------------------------------------- 
001590 PARSE-ONE-MACHINE-LINE.                                          
001600     MOVE SPACES TO PZ10-MACHINE-REC.                             
001610     MOVE '[' TO WS-FIND-TARGET-CHAR.                             
001620     MOVE 1 TO WS-FIND-START-IX.                                  
001630     PERFORM FIND-CHAR-POS.                                       
001640     MOVE WS-FIND-RESULT-IX TO WS-LBRACKET-POS.                   
001650     MOVE ']' TO WS-FIND-TARGET-CHAR.                             
001660     COMPUTE WS-FIND-START-IX = WS-LBRACKET-POS + 1.              
001670     PERFORM FIND-CHAR-POS.                                       
001680     MOVE WS-FIND-RESULT-IX TO WS-RBRACKET-POS.                   
001690     COMPUTE WS-SUBSTR-LEN =                                      
001700         WS-RBRACKET-POS - WS-LBRACKET-POS - 1.                   
001710     IF WS-SUBSTR-LEN > 0                                         
001720         MOVE WS-LINE (WS-LBRACKET-POS + 1:WS-SUBSTR-LEN)         
001730             TO PZ10-LIGHTS                                       
001740     END-IF.                                                      
001750     MOVE '{' TO WS-FIND-TARGET-CHAR.                             
001760     COMPUTE WS-FIND-START-IX = WS-RBRACKET-POS + 1.              
001770     PERFORM FIND-CHAR-POS.                                       
001780     MOVE WS-FIND-RESULT-IX TO WS-LBRACE-POS.                     
001790     MOVE '}' TO WS-FIND-TARGET-CHAR.                             
001800     COMPUTE WS-FIND-START-IX = WS-LBRACE-POS + 1.                
001810     PERFORM FIND-CHAR-POS.                                       
001820     MOVE WS-FIND-RESULT-IX TO WS-RBRACE-POS.                     
001830     COMPUTE WS-SUBSTR-LEN = WS-RBRACE-POS - WS-LBRACE-POS - 1.   
001840     IF WS-SUBSTR-LEN > 0                                         
001850         MOVE WS-LINE (WS-LBRACE-POS + 1:WS-SUBSTR-LEN)           
001860             TO PZ10-JOLT-LIST                                    
001870     END-IF.                                                      
001880     MOVE 0 TO WS-GRP-COUNT.                                      
001890     COMPUTE WS-SCAN-IX = WS-RBRACKET-POS + 1.                    
001900     PERFORM PARSE-NEXT-GROUP                                     
001910         UNTIL WS-SCAN-IX >= WS-LBRACE-POS                        
001920            OR WS-GRP-COUNT >= 10.                                
001930     EXIT.                                                        
001940 PARSE-NEXT-GROUP.                                                
001950     MOVE '(' TO WS-FIND-TARGET-CHAR.                             
001960     MOVE WS-SCAN-IX TO WS-FIND-START-IX.                         
001970     PERFORM FIND-CHAR-POS.                                       
001980     MOVE WS-FIND-RESULT-IX TO WS-GRP-START.                      
001990     IF WS-GRP-START < WS-LBRACE-POS                              
002000         MOVE ')' TO WS-FIND-TARGET-CHAR                          
002010         COMPUTE WS-FIND-START-IX = WS-GRP-START + 1              
002020         PERFORM FIND-CHAR-POS                                    
002030         MOVE WS-FIND-RESULT-IX TO WS-GRP-END                     
002040         ADD 1 TO WS-GRP-COUNT                                    
002050         COMPUTE WS-SUBSTR-LEN = WS-GRP-END - WS-GRP-START - 1    
002060         MOVE SPACES TO WS-GROUP-TEXT                             
002070         IF WS-SUBSTR-LEN > 0                                     
002080             MOVE WS-LINE (WS-GRP-START + 1:WS-SUBSTR-LEN)        
002090                 TO WS-GROUP-TEXT                                 
002100         END-IF                                                   
002110         MOVE WS-GROUP-TEXT TO PZ10-BUTTON-GRP (WS-GRP-COUNT)     
002120         COMPUTE WS-SCAN-IX = WS-GRP-END + 1                      
002130     ELSE                                                         
002140         MOVE WS-LBRACE-POS TO WS-SCAN-IX                         
002150     END-IF.                                                      
002160     EXIT.                                                        
002170*---------------------------------------------------------------- 
002180* ECHO-MACHINE-IF-DEBUG - RERUN/DEBUG SWITCH TURNS ON A PARSED  * 
002190* ECHO OF THE MACHINE CONFIGURATION, MATCHING THE CANONICAL     * 
002200* [..] (..) (..) {..} FORM IT WAS READ IN.                      * 
002210*---------------------------------------------------------------- 
002220 ECHO-MACHINE-IF-DEBUG.                                           
002230     IF PZ-RERUN-SWITCH                                           
002240         DISPLAY 'PZ10 MACHINE ' WS-MACHINE-COUNT                 
002250             ' LIGHTS=[' PZ10-LIGHTS ']'                          
002260     END-IF.                                                      
002270     EXIT.                                                        
002280*---------------------------------------------------------------- 
002290* SOLVE-ONE-MACHINE - MINIMUM-BUTTON-PRESS SOLVER.  THIS IS A   * 
002300* KNOWN OPEN ITEM (SEE 19.08.88 LOG ENTRY) - THE SEARCH OVER    * 
002310* BUTTON COMBINATIONS WAS NEVER WRITTEN, SO EACH MACHINE ADDS   * 
002320* ZERO PRESSES TO THE RUNNING TOTAL UNTIL THE SOLVER IS BUILT.  * 
002330*---------------------------------------------------------------- 
002340 SOLVE-ONE-MACHINE.                                               
002350     ADD 0 TO WS-TOTAL-PRESSES.                                   
002360     EXIT.                                                        
002370 END PROGRAM PZ10EVAL.                                            
