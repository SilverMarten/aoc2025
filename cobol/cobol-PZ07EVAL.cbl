000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ07EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD SEQUENTIAL       *   
000090*      READ-INTO-TABLE SHAPE USED ACROSS THE PZ EVALUATOR     *   
000100*      SUITE, SCORED HERE FOR BEAM SIMULATION.                *   
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  17.06.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ07EVAL - TACHYON BEAM SPLITTER.                             * 
000210*                                                                *
000220* THE BEAM LEAVES THE SOURCE CELL 'S' STRAIGHT DOWN.  EACH      * 
000230* GENERATION OF ACTIVE BEAM COLUMNS LOOKS AT THE ROW DIRECTLY   * 
000240* BELOW IT; A SPLITTER '^' IS RECORDED AS HIT AND SENDS TWO NEW * 
000250* BEAMS OUT DIAGONALLY (ONE COLUMN LEFT, ONE COLUMN RIGHT, SAME * 
000260* ROW AS THE SPLITTER); OTHERWISE THE BEAM CONTINUES STRAIGHT   * 
000270* DOWN.  BECAUSE EACH ROW IS ONLY EVER LOOKED AT ONCE, KEEPING  * 
000280* ONE ACTIVE-COLUMN FLAG PER GENERATION IS ENOUGH TO STOP THE   * 
000290* SAME SPLITTER BEING COUNTED TWICE.  PART 2 OF THIS UNIT WAS   * 
000300* NEVER IMPLEMENTED AND IS RETURNED AS -1.                      * 
000310*                                                                *
000320* CHANGE LOG                                                    * 
000330*---------------------------------------------------------------- 
000340* 17.06.88 JH  000021  INITIAL VERSION.                         * 
000350* 30.09.88 JH  000024  RAISED GRID-TABLE LIMIT FROM 60 TO 150   * 
000360*                      ROWS TO MATCH THE PZ04 GRID READER.      * 
000370* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000380* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000390*---------------------------------------------------------------- 
000400 ENVIRONMENT DIVISION.                                            
000410 CONFIGURATION SECTION.                                           
000420 SOURCE-COMPUTER.   IBM-370.                                      
000430 OBJECT-COMPUTER.   IBM-370.                                      
000440 SPECIAL-NAMES.                                                   
000450     C01 IS TOP-OF-FORM                                           
000460     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000470     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000480 INPUT-OUTPUT SECTION.                                            
000490 FILE-CONTROL.                                                    
000500     SELECT PZ07-FILE  ASSIGN TO PZ07IN                           
000510         ORGANIZATION IS LINE SEQUENTIAL                          
000520         FILE STATUS IS WS-PZ07-STATUS.                           
000530 DATA DIVISION.                                                   
000540 FILE SECTION.                                                    
000550 FD  PZ07-FILE                                                    
000560     RECORDING MODE F                                             
000570     LABEL RECORDS ARE STANDARD.                                  
000580 COPY PZGRDREC.                                                   
000590 WORKING-STORAGE SECTION.                                         
000600 77  WS-PZ07-STATUS              PIC X(02) VALUE SPACES.          
000610     88  WS-PZ07-OK                  VALUE '00'.                  
000620 01  WS-LINE                     PIC X(100).                      
000630 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000640     05  WS-LINE-CHAR    OCCURS 100 TIMES                         
000650                                 PIC X(01).                       
000660*---------------------------------------------------------------- 
000670* WHOLE-GRID WORKING TABLE - ONE ENTRY PER ROW READ.            * 
000680*---------------------------------------------------------------- 
000690 01  WS-GRID-TAB.                                                 
000700     05  WS-GRID-ROW     OCCURS 150 TIMES                         
000710                                 PIC X(100).                      
000720 01  WS-GRID-CHAR-TAB REDEFINES WS-GRID-TAB.                      
000730     05  WS-GRID-CHAR    OCCURS 150 TIMES                         
000740                                 PIC X(100).                      
000750*---------------------------------------------------------------- 
000760* ONE ACTIVE-COLUMN FLAG TABLE PER GENERATION, PLUS A SECOND    * 
000770* WORKING TABLE FOR THE GENERATION BEING BUILT.  THE FLAT       * 
000780* REDEFINITIONS LET A WHOLE GENERATION BE COPIED OR CLEARED IN  * 
000790* ONE MOVE INSTEAD OF A COLUMN-BY-COLUMN LOOP.                  * 
000800*---------------------------------------------------------------- 
000810 01  WS-ACTIVE-TAB.                                               
000820     05  WS-ACTIVE-COL   OCCURS 100 TIMES                         
000830                                 PIC X(01) VALUE 'N'.             
000840 01  WS-ACTIVE-FLAT REDEFINES WS-ACTIVE-TAB                       
000850                                 PIC X(100).                      
000860 01  WS-NEXT-ACTIVE-TAB.                                          
000870     05  WS-NEXT-ACTIVE-COL OCCURS 100 TIMES                      
000880                                 PIC X(01) VALUE 'N'.             
000890 01  WS-NEXT-ACTIVE-FLAT REDEFINES WS-NEXT-ACTIVE-TAB             
000900                                 PIC X(100).                      
000910 01  WS-CTL-FIELDS.                                               
000920     05  WS-ROW-COUNT             PIC S9(04) COMP VALUE 0.        
000930     05  WS-COL-COUNT             PIC S9(04) COMP VALUE 0.        
000940     05  WS-SCAN-IX               PIC S9(04) COMP.                
000950     05  WS-R                     PIC S9(04) COMP.                
000960     05  WS-C                     PIC S9(04) COMP.                
000970     05  WS-S-ROW                 PIC S9(04) COMP.                
000980     05  WS-S-COL                 PIC S9(04) COMP.                
000990     05  WS-ROW-CUR               PIC S9(04) COMP.                
001000     05  WS-BELOW-ROW             PIC S9(04) COMP.                
001010     05  WS-MARK-COL              PIC S9(04) COMP.                
001020     05  WS-ACTIVE-COUNT          PIC S9(04) COMP VALUE 0.        
001030     05  WS-NEXT-ACTIVE-COUNT     PIC S9(04) COMP VALUE 0.        
001040     05  WS-HIT-COUNT             PIC S9(08) COMP VALUE 0.        
001050     05  WS-FOUND-SW              PIC X(01).                      
001060         88  WS-FOUND-S               VALUE 'Y'.                  
001070 LINKAGE SECTION.                                                 
001080 COPY PZANSWER.                                                   
001090 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
001100 MAIN SECTION.                                                    
001110 MAIN1.                                                           
001120     OPEN INPUT PZ07-FILE.                                        
001130     PERFORM READ-GRID-LINES THRU READ-GRID-LINES-EXIT.           
001140     CLOSE PZ07-FILE.                                             
001150     PERFORM FIND-COL-COUNT.                                      
001160     PERFORM FIND-S-CELL.                                         
001170     MOVE ALL 'N' TO WS-ACTIVE-FLAT.                              
001180     MOVE 'Y' TO WS-ACTIVE-COL (WS-S-COL).                        
001190     MOVE 1 TO WS-ACTIVE-COUNT.                                   
001200     MOVE WS-S-ROW TO WS-ROW-CUR.                                 
001210     PERFORM PROCESS-GENERATION                                   
001220         UNTIL WS-ROW-CUR >= WS-ROW-COUNT                         
001230            OR WS-ACTIVE-COUNT = 0.                               
001240     MOVE WS-HIT-COUNT TO PZ-ANSWER-PART1.                        
001250     MOVE -1            TO PZ-ANSWER-PART2.                       
001260     GOBACK.                                                      
001270     EXIT PROGRAM.                                                
001280*---------------------------------------------------------------- 
001290* READ-GRID-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME SHAPE   * 
001300* THE DL/I SAMPLE LOAD PROGRAMS IN THIS SHOP HAVE ALWAYS USED   * 
001310* FOR THEIR SEQUENTIAL INPUT PASS.                              * 
001320*---------------------------------------------------------------- 
001330 READ-GRID-LINES.                                                 
001340     READ PZ07-FILE INTO WS-LINE                                  
001350         AT END GO TO READ-GRID-LINES-EXIT                        
001360     END-READ.                                                    
001370     ADD 1 TO WS-ROW-COUNT.                                       
001380     MOVE WS-LINE TO WS-GRID-ROW (WS-ROW-COUNT).                  
001390     GO TO READ-GRID-LINES.                                       
001400 READ-GRID-LINES-EXIT.                                            
001410     EXIT.                                                        
001420 FIND-COL-COUNT.                                                  
001430     MOVE WS-GRID-ROW (1) TO WS-LINE.                             
001440     MOVE 100 TO WS-SCAN-IX.                                      
001450     PERFORM STEP-BACK-A-CHAR                                     
001460         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001470            OR WS-SCAN-IX < 2.                                    
001480     MOVE WS-SCAN-IX TO WS-COL-COUNT.                             
001490     EXIT.                                                        
001500 STEP-BACK-A-CHAR.                                                
001510     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001520     EXIT.                                                        
001530 FIND-S-CELL.                                                     
001540     MOVE 'N' TO WS-FOUND-SW.                                     
001550     PERFORM SCAN-S-ROW                                           
001560         VARYING WS-R FROM 1 BY 1                                 
001570             UNTIL WS-R > WS-ROW-COUNT OR WS-FOUND-S.             
001580     EXIT.                                                        
001590 SCAN-S-ROW.                                                      
001600     PERFORM SCAN-S-COL                                           
001610         VARYING WS-C FROM 1 BY 1                                 
001620             UNTIL WS-C > WS-COL-COUNT OR WS-FOUND-S.             
001630     EXIT.                                                        
001640 SCAN-S-COL.                                                      
001650     IF WS-GRID-CHAR (WS-R) (WS-C:1) = 'S'                        
001660         SET WS-FOUND-S TO TRUE                                   
001670         MOVE WS-R TO WS-S-ROW                                    
001680         MOVE WS-C TO WS-S-COL                                    
001690     END-IF.                                                      
001700     EXIT.                                                        
001710*---------------------------------------------------------------- 
001720* PROCESS-GENERATION - TEST EVERY ACTIVE COLUMN AGAINST THE ROW * 
001730* DIRECTLY BELOW, THEN STEP DOWN ONE ROW FOR THE NEXT PASS.     * 
001740*---------------------------------------------------------------- 
001750 PROCESS-GENERATION.                                              
001760     MOVE ALL 'N' TO WS-NEXT-ACTIVE-FLAT.                         
001770     MOVE 0 TO WS-NEXT-ACTIVE-COUNT.                              
001780     PERFORM PROCESS-ONE-COLUMN                                   
001790         VARYING WS-C FROM 1 BY 1                                 
001800             UNTIL WS-C > WS-COL-COUNT.                           
001810     ADD 1 TO WS-ROW-CUR.                                         
001820     MOVE WS-NEXT-ACTIVE-FLAT TO WS-ACTIVE-FLAT.                  
001830     MOVE WS-NEXT-ACTIVE-COUNT TO WS-ACTIVE-COUNT.                
001840     EXIT.                                                        
001850 PROCESS-ONE-COLUMN.                                              
001860     IF WS-ACTIVE-COL (WS-C) = 'Y'                                
001870         COMPUTE WS-BELOW-ROW = WS-ROW-CUR + 1                    
001880         IF WS-GRID-CHAR (WS-BELOW-ROW) (WS-C:1) = '^'            
001890             ADD 1 TO WS-HIT-COUNT                                
001900             IF WS-C > 1                                          
001910                 COMPUTE WS-MARK-COL = WS-C - 1                   
001920                 PERFORM MARK-NEXT-ACTIVE                         
001930             END-IF                                               
001940             IF WS-C < WS-COL-COUNT                               
001950                 COMPUTE WS-MARK-COL = WS-C + 1                   
001960                 PERFORM MARK-NEXT-ACTIVE                         
001970             END-IF                                               
001980         ELSE                                                     
001990             MOVE WS-C TO WS-MARK-COL                             
002000             PERFORM MARK-NEXT-ACTIVE                             
002010         END-IF                                                   
002020     END-IF.                                                      
002030     EXIT.                                                        
002040 MARK-NEXT-ACTIVE.                                                
002050     IF WS-NEXT-ACTIVE-COL (WS-MARK-COL) = 'N'                    
002060         MOVE 'Y' TO WS-NEXT-ACTIVE-COL (WS-MARK-COL)             
002070         ADD 1 TO WS-NEXT-ACTIVE-COUNT                            
002080     END-IF.                                                      
002090     EXIT.                                                        
002100 END PROGRAM PZ07EVAL.                                            
