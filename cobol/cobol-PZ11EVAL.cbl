000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ11EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD SEQUENTIAL       *   
000090*      READ-INTO-TABLE SHAPE USED ACROSS THE PZ EVALUATOR     *   
000100*      SUITE, SCORED HERE FOR PATH-COUNT PROPAGATION.         *   
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  15.07.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ11EVAL - NODE-ADJACENCY PATH COUNTER.                       * 
000210*                                                                *
000220* READS NODE-TO-OUTPUTS ADJACENCY LINES INTO A WORKING TABLE,   * 
000230* THEN PROPAGATES PATH ARRIVALS OUT OF A FIFO QUEUE STARTING AT * 
000240* NODE "YOU" WITH ONE INITIAL ENTRY: EVERY DEQUEUE OF A NODE    * 
000250* ADDS ONE ARRIVAL TO EACH OF ITS OUTPUTS AND RE-QUEUES THAT    * 
000260* OUTPUT.  THE GRAPH IS ASSUMED ACYCLIC, SO THE QUEUE ALWAYS    * 
000270* DRAINS.  THE ANSWER IS THE ARRIVAL COUNT AT NODE "OUT".  PART * 
000280* 2 OF THIS UNIT WAS NEVER IMPLEMENTED AND IS RETURNED AS -1.   * 
000290*                                                                *
000300* CHANGE LOG                                                    * 
000310*---------------------------------------------------------------- 
000320* 15.07.88 JH  000028  INITIAL VERSION.                         * 
000330* 04.10.88 JH  000030  RAISED THE OUTPUT-QUEUE TABLE FROM 100   * 
000340*                      TO 200 ENTRIES - RAN OUT OF ROOM ON THE  * 
000350*                      WIDER TEST NETWORK.                      * 
000360* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000370* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000380*---------------------------------------------------------------- 
000390 ENVIRONMENT DIVISION.                                            
000400 CONFIGURATION SECTION.                                           
000410 SOURCE-COMPUTER.   IBM-370.                                      
000420 OBJECT-COMPUTER.   IBM-370.                                      
000430 SPECIAL-NAMES.                                                   
000440     C01 IS TOP-OF-FORM                                           
000450     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000460     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000470 INPUT-OUTPUT SECTION.                                            
000480 FILE-CONTROL.                                                    
000490     SELECT PZ11-FILE  ASSIGN TO PZ11IN                           
000500         ORGANIZATION IS LINE SEQUENTIAL                          
000510         FILE STATUS IS WS-PZ11-STATUS.                           
000520 DATA DIVISION.                                                   
000530 FILE SECTION.                                                    
000540 FD  PZ11-FILE                                                    
000550     RECORDING MODE F                                             
000560     LABEL RECORDS ARE STANDARD.                                  
000570 COPY PZ11REC.                                                    
000580 WORKING-STORAGE SECTION.                                         
000590 77  WS-PZ11-STATUS              PIC X(02) VALUE SPACES.          
000600     88  WS-PZ11-OK                  VALUE '00'.                  
000610 01  WS-OUT-FIELD                PIC X(60).                       
000620 01  WS-OUT-FIELD-CHAR-TAB REDEFINES WS-OUT-FIELD.                
000630     05  WS-OUT-FIELD-CHAR OCCURS 60 TIMES                        
000640                                 PIC X(01).                       
000650 01  WS-TOKEN-NAME                PIC X(03).                      
000660 01  WS-TOKEN-CHAR-TAB REDEFINES WS-TOKEN-NAME.                   
000670     05  WS-TOKEN-CHAR   OCCURS 3 TIMES                           
000680                                 PIC X(01).                       
000690 01  WS-SEARCH-NAME               PIC X(03).                      
000700*---------------------------------------------------------------- 
000710* NODE TABLE - ONE ENTRY PER DISTINCT NODE SEEN, WHETHER AS A   * 
000720* SOURCE OR AS AN OUTPUT-ONLY DESTINATION SUCH AS "OUT".        * 
000730*---------------------------------------------------------------- 
000740 01  WS-NODE-TAB.                                                 
000750     05  WS-NODE-ENTRY   OCCURS 60 TIMES.                         
000760         10  WS-NODE-NAME        PIC X(03).                       
000770         10  WS-NODE-ARRIVAL     PIC S9(09) COMP VALUE 0.         
000780         10  WS-NODE-OUT-COUNT   PIC S9(04) COMP VALUE 0.         
000790         10  WS-NODE-OUT-IX  OCCURS 20 TIMES                      
000800                                 PIC S9(04) COMP.                 
000810*---------------------------------------------------------------- 
000820* FIFO WORK QUEUE OF NODE-TABLE INDICES FOR THE ARRIVAL-COUNT   * 
000830* PROPAGATION PASS.                                             * 
000840*---------------------------------------------------------------- 
000850 01  WS-QUEUE-TAB.                                                
000860     05  WS-QUEUE-ENTRY  OCCURS 200 TIMES                         
000870                                 PIC S9(04) COMP.                 
000880 01  WS-QUEUE-FLAT REDEFINES WS-QUEUE-TAB                         
000890                                 PIC X(800).                      
000900 01  WS-CTL-FIELDS.                                               
000910     05  WS-NODE-COUNT             PIC S9(04) COMP VALUE 0.       
000920     05  WS-SRC-IX                 PIC S9(04) COMP.               
000930     05  WS-SCAN-IX2               PIC S9(04) COMP.               
000940     05  WS-FOUND-IX               PIC S9(04) COMP.               
000950     05  WS-FOUND-SW               PIC X(01).                     
000960         88  WS-NODE-FOUND             VALUE 'Y'.                 
000970     05  WS-OUT-LEN                PIC S9(04) COMP.               
000980     05  WS-OUT-PTR                PIC S9(04) COMP.               
000990     05  WS-QUEUE-HEAD             PIC S9(04) COMP VALUE 1.       
001000     05  WS-QUEUE-TAIL             PIC S9(04) COMP VALUE 0.       
001010     05  WS-ENQ-NODE-IX            PIC S9(04) COMP.               
001020     05  WS-CUR-NODE-IX            PIC S9(04) COMP.               
001030     05  WS-OUT-IX                 PIC S9(04) COMP.               
001040     05  WS-TARGET-IX              PIC S9(04) COMP.               
001050 LINKAGE SECTION.                                                 
001060 COPY PZANSWER.                                                   
001070 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
001080 MAIN SECTION.                                                    
001090 MAIN1.                                                           
001100     MOVE LOW-VALUES TO WS-QUEUE-FLAT.                            
001110     OPEN INPUT PZ11-FILE.                                        
001120     PERFORM READ-NODE-LINES THRU READ-NODE-LINES-EXIT.           
001130     CLOSE PZ11-FILE.                                             
001140     MOVE 'you' TO WS-SEARCH-NAME.                                
001150     PERFORM FIND-OR-ADD-NODE.                                    
001160     MOVE WS-FOUND-IX TO WS-ENQ-NODE-IX.                          
001170     PERFORM ENQUEUE-NODE.                                        
001180     PERFORM PROCESS-QUEUE                                        
001190         UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL.                     
001200     MOVE 'out' TO WS-SEARCH-NAME.                                
001210     PERFORM FIND-OR-ADD-NODE.                                    
001220     MOVE WS-NODE-ARRIVAL (WS-FOUND-IX) TO PZ-ANSWER-PART1.       
001230     MOVE -1                            TO PZ-ANSWER-PART2.       
001240     GOBACK.                                                      
001250     EXIT PROGRAM.                                                
001260*---------------------------------------------------------------- 
001270* READ-NODE-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME SHAPE   * 
001280* THE DL/I SAMPLE LOAD PROGRAMS IN THIS SHOP HAVE ALWAYS USED   * 
001290* FOR THEIR SEQUENTIAL INPUT PASS.                              * 
001300*---------------------------------------------------------------- 
001310 READ-NODE-LINES.                                                 
001320     READ PZ11-FILE                                               
001330         AT END GO TO READ-NODE-LINES-EXIT                        
001340     END-READ.                                                    
001350     IF PZ11-NODE-NAME NOT = SPACES                               
001360         MOVE PZ11-NODE-NAME TO WS-SEARCH-NAME                    
001370         PERFORM FIND-OR-ADD-NODE                                 
001380         MOVE WS-FOUND-IX TO WS-SRC-IX                            
001390         MOVE PZ11-NODE-OUTPUTS TO WS-OUT-FIELD                   
001400         PERFORM PARSE-OUTPUTS-FIELD                              
001410     END-IF.                                                      
001420     GO TO READ-NODE-LINES.                                       
001430 READ-NODE-LINES-EXIT.                                            
001440     EXIT.                                                        
001450*---------------------------------------------------------------- 
001460* FIND-OR-ADD-NODE - LINEAR LOOK-UP OF WS-SEARCH-NAME IN THE    * 
001470* NODE TABLE; A NEW ENTRY IS ADDED WHEN NO MATCH IS FOUND.      * 
001480*---------------------------------------------------------------- 
001490 FIND-OR-ADD-NODE.                                                
001500     MOVE 'N' TO WS-FOUND-SW.                                     
001510     MOVE 1 TO WS-SCAN-IX2.                                       
001520     PERFORM TEST-ONE-NODE                                        
001530         UNTIL WS-SCAN-IX2 > WS-NODE-COUNT                        
001540            OR WS-NODE-FOUND.                                     
001550     IF WS-NODE-FOUND                                             
001560         MOVE WS-SCAN-IX2 TO WS-FOUND-IX                          
001570     ELSE                                                         
001580         ADD 1 TO WS-NODE-COUNT                                   
001590         MOVE WS-SEARCH-NAME TO WS-NODE-NAME (WS-NODE-COUNT)      
001600         MOVE 0 TO WS-NODE-ARRIVAL (WS-NODE-COUNT)                
001610         MOVE 0 TO WS-NODE-OUT-COUNT (WS-NODE-COUNT)              
001620         MOVE WS-NODE-COUNT TO WS-FOUND-IX                        
001630     END-IF.                                                      
001640     EXIT.                                                        
001650 TEST-ONE-NODE.                                                   
001660     IF WS-NODE-NAME (WS-SCAN-IX2) = WS-SEARCH-NAME               
001670         SET WS-NODE-FOUND TO TRUE                                
001680     ELSE                                                         
001690         ADD 1 TO WS-SCAN-IX2                                     
001700     END-IF.                                                      
001710     EXIT.                                                        
001720*---------------------------------------------------------------- 
001730* PARSE-OUTPUTS-FIELD - THE OUTPUTS FIELD IS A RUN OF ONE OR    * 
001740* MORE BLANK-SEPARATED THREE-CHARACTER NODE NAMES.              * 
001750*---------------------------------------------------------------- 
001760 PARSE-OUTPUTS-FIELD.                                             
001770     MOVE 60 TO WS-OUT-LEN.                                       
001780     PERFORM STEP-BACK-OUT-CHAR                                   
001790         UNTIL WS-OUT-FIELD-CHAR (WS-OUT-LEN) NOT = SPACE         
001800            OR WS-OUT-LEN < 1.                                    
001810     MOVE 1 TO WS-OUT-PTR.                                        
001820     PERFORM EXTRACT-ONE-OUTPUT                                   
001830         UNTIL WS-OUT-PTR > WS-OUT-LEN.                           
001840     EXIT.                                                        
001850 STEP-BACK-OUT-CHAR.                                              
001860     SUBTRACT 1 FROM WS-OUT-LEN.                                  
001870     EXIT.                                                        
001880 EXTRACT-ONE-OUTPUT.                                              
001890     PERFORM SKIP-OUT-BLANKS                                      
001900         UNTIL WS-OUT-PTR > WS-OUT-LEN                            
001910            OR WS-OUT-FIELD-CHAR (WS-OUT-PTR) NOT = SPACE.        
001920     IF WS-OUT-PTR <= WS-OUT-LEN                                  
001930         MOVE WS-OUT-FIELD (WS-OUT-PTR:3) TO WS-TOKEN-NAME        
001940         MOVE WS-TOKEN-NAME TO WS-SEARCH-NAME                     
001950         PERFORM FIND-OR-ADD-NODE                                 
001960         ADD 1 TO WS-NODE-OUT-COUNT (WS-SRC-IX)                   
001970         MOVE WS-FOUND-IX TO WS-NODE-OUT-IX                       
001980             (WS-SRC-IX, WS-NODE-OUT-COUNT (WS-SRC-IX))           
001990         ADD 3 TO WS-OUT-PTR                                      
002000     END-IF.                                                      
002010     EXIT.                                                        
002020 SKIP-OUT-BLANKS.                                                 
002030     ADD 1 TO WS-OUT-PTR.                                         
002040     EXIT.                                                        
002050*---------------------------------------------------------------- 
002060* ENQUEUE-NODE / PROCESS-QUEUE - THE ARRIVAL-COUNT PROPAGATION  * 
002070* PASS.  EACH DEQUEUE ADDS ONE ARRIVAL TO EVERY OUTPUT OF THE   * 
002080* DEQUEUED NODE AND RE-QUEUES THAT OUTPUT.                      * 
002090*---------------------------------------------------------------- 
002100 ENQUEUE-NODE.                                                    
002110     ADD 1 TO WS-QUEUE-TAIL.                                      
002120     MOVE WS-ENQ-NODE-IX TO WS-QUEUE-ENTRY (WS-QUEUE-TAIL).       
002130     EXIT.                                                        
002140 PROCESS-QUEUE.                                                   
002150     MOVE WS-QUEUE-ENTRY (WS-QUEUE-HEAD) TO WS-CUR-NODE-IX.       
002160     ADD 1 TO WS-QUEUE-HEAD.                                      
002170     PERFORM PROPAGATE-ONE-OUTPUT                                 
002180         VARYING WS-OUT-IX FROM 1 BY 1                            
002190             UNTIL WS-OUT-IX > WS-NODE-OUT-COUNT (WS-CUR-NODE-IX).
002200     EXIT.                                                        
002210 PROPAGATE-ONE-OUTPUT.                                            
002220     MOVE WS-NODE-OUT-IX (WS-CUR-NODE-IX, WS-OUT-IX)              
002230         TO WS-TARGET-IX.                                         
002240     ADD 1 TO WS-NODE-ARRIVAL (WS-TARGET-IX).                     
002250     MOVE WS-TARGET-IX TO WS-ENQ-NODE-IX.                         
002260     PERFORM ENQUEUE-NODE.                                        
002270     EXIT.                                                        
002280 END PROGRAM PZ11EVAL.                                            
