000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ01REC                                           * 
000040* OBJECTIVE.: RECORD LAYOUT FOR THE PZ01 DIAL-ROTATION TEST      *
000050*             INPUT LINE, AS PARSED BY PZ01EVAL.                * 
000060***************************************************************** 
000070 01  PZ01-ROTATION-REC.                                           
000080     05  PZ01-ROT-DIR            PIC X(01).                       
000090         88  PZ01-ROT-CLOCKWISE       VALUE 'R'.                  
000100         88  PZ01-ROT-COUNTER         VALUE 'L'.                  
000110     05  PZ01-ROT-AMOUNT         PIC 9(04).                       
000120     05  FILLER                  PIC X(05).                       
