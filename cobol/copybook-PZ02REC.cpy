000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ02REC                                           * 
000040* OBJECTIVE.: ONE ID-RANGE ENTRY OF THE PZ02 SEED-TABLE, AS     * 
000050*             SPLIT OUT OF THE SINGLE COMMA-SEPARATED INPUT     * 
000060*             LINE BY PZ02EVAL.                                 * 
000070***************************************************************** 
000080 01  PZ02-RANGE-REC.                                              
000090     05  PZ02-RNG-LO             PIC 9(10).                       
000100     05  PZ02-RNG-HI             PIC 9(10).                       
000110     05  FILLER                  PIC X(10).                       
