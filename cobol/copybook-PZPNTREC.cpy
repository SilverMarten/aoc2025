000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZPNTREC                                          * 
000040* OBJECTIVE.: SHARED POINT RECORD LAYOUT - COPYD BY PZ08EVAL    * 
000050*             (3-D JUNCTION BOXES) AND PZ09EVAL (2-D POINTS,    * 
000060*             PZPNT-Z UNUSED).                                   *
000070***************************************************************** 
000080 01  PZPNT-POINT-REC.                                             
000090     05  PZPNT-X                 PIC S9(06).                      
000100     05  PZPNT-Y                 PIC S9(06).                      
000110     05  PZPNT-Z                 PIC S9(06).                      
000120     05  FILLER                  PIC X(06).                       
