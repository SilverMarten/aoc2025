000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ08EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD SEQUENTIAL       *   
000090*      READ-INTO-TABLE SHAPE USED ACROSS THE PZ EVALUATOR     *   
000100*      SUITE, SCORED HERE FOR UNION-FIND CIRCUITS.            *   
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  24.06.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ08EVAL - JUNCTION-BOX CIRCUIT BUILDER.                      * 
000210*                                                                *
000220* READS 3-D JUNCTION BOX COORDINATES, BUILDS EVERY PAIRWISE     * 
000230* SQUARED DISTANCE, AND SORTS THE PAIRS ASCENDING.  A CLASSIC   * 
000240* UNION-FIND TABLE (PARENT/SIZE PER BOX, PATH NOT COMPRESSED)   * 
000250* TRACKS WHICH BOXES SHARE A CIRCUIT AS PAIRS ARE CONNECTED.    * 
000260* PART 1 CONNECTS ONLY THE 10 SHORTEST PAIRS AND MULTIPLIES THE * 
000270* 3 LARGEST RESULTING CIRCUIT SIZES.  PART 2 RE-RUNS UNION-FIND * 
000280* FROM SCRATCH, CONNECTING PAIRS ASCENDING UNTIL ONE CIRCUIT    * 
000290* HOLDS EVERY BOX, AND MULTIPLIES THE X-COORDINATES OF THAT     * 
000300* FINAL PAIR.                                                   * 
000310*                                                                *
000320* CHANGE LOG                                                    * 
000330*---------------------------------------------------------------- 
000340* 24.06.88 JH  000022  INITIAL VERSION.                         * 
000350* 15.08.88 JH  000025  CHANGED UNION TO ATTACH THE SMALLER ROOT * 
000360*                      UNDER THE LARGER - CUTS WALK-UP DEPTH.   * 
000370* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000380* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000390*---------------------------------------------------------------- 
000400 ENVIRONMENT DIVISION.                                            
000410 CONFIGURATION SECTION.                                           
000420 SOURCE-COMPUTER.   IBM-370.                                      
000430 OBJECT-COMPUTER.   IBM-370.                                      
000440 SPECIAL-NAMES.                                                   
000450     C01 IS TOP-OF-FORM                                           
000460     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000470     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000480 INPUT-OUTPUT SECTION.                                            
000490 FILE-CONTROL.                                                    
000500     SELECT PZ08-FILE  ASSIGN TO PZ08IN                           
000510         ORGANIZATION IS LINE SEQUENTIAL                          
000520         FILE STATUS IS WS-PZ08-STATUS.                           
000530 DATA DIVISION.                                                   
000540 FILE SECTION.                                                    
000550 FD  PZ08-FILE                                                    
000560     RECORDING MODE F                                             
000570     LABEL RECORDS ARE STANDARD.                                  
000580 01  PZ08-INPUT-REC               PIC X(40).                      
000590 WORKING-STORAGE SECTION.                                         
000600 77  WS-PZ08-STATUS              PIC X(02) VALUE SPACES.          
000610     88  WS-PZ08-OK                  VALUE '00'.                  
000620 01  WS-LINE                     PIC X(40).                       
000630 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000640     05  WS-LINE-CHAR    OCCURS 40 TIMES                          
000650                                 PIC X(01).                       
000660 01  WS-TOK-X                    PIC X(10).                       
000670 01  WS-TOK-Y                    PIC X(10).                       
000680 01  WS-TOK-Z                    PIC X(10).                       
000690 COPY PZPNTREC.                                                   
000700*---------------------------------------------------------------- 
000710* SIGNED-TOKEN PARSER - SHARED BY ALL THREE COORDINATES OF A    * 
000720* POINT LINE.  A LEADING '-' IS STRIPPED BEFORE THE ZERO-PAD    * 
000730* STEP AND RE-APPLIED AT THE END.                               * 
000740*---------------------------------------------------------------- 
000750 01  WS-PARSE-IN                 PIC X(10).                       
000760 01  WS-PARSE-IN-CHAR-TAB REDEFINES WS-PARSE-IN.                  
000770     05  WS-PARSE-IN-CHAR OCCURS 10 TIMES                         
000780                                 PIC X(01).                       
000790 01  WS-PARSE-DIGITS             PIC X(06) JUSTIFIED RIGHT.       
000800 01  WS-PARSE-NUM-VIEW REDEFINES WS-PARSE-DIGITS                  
000810                                 PIC 9(06).                       
000820 01  WS-PARSE-FIELDS.                                             
000830     05  WS-PARSE-START           PIC S9(04) COMP.                
000840     05  WS-PARSE-END             PIC S9(04) COMP.                
000850     05  WS-PARSE-LEN             PIC S9(04) COMP.                
000860     05  WS-PARSE-SIGN            PIC X(01).                      
000870     05  WS-PARSE-OUT             PIC S9(06) COMP.                
000880*---------------------------------------------------------------- 
000890* WHOLE-INPUT POINT TABLE.                                      * 
000900*---------------------------------------------------------------- 
000910 01  WS-POINT-ARR.                                                
000920     05  WS-PT-ENTRY     OCCURS 60 TIMES.                         
000930         10  WS-PT-X             PIC S9(06) COMP.                 
000940         10  WS-PT-Y             PIC S9(06) COMP.                 
000950         10  WS-PT-Z             PIC S9(06) COMP.                 
000960*---------------------------------------------------------------- 
000970* ALL UNORDERED PAIRS, ONE ENTRY PER PAIR, SORTED ASCENDING BY  * 
000980* SQUARED DISTANCE BEFORE EITHER PART IS RUN.                   * 
000990*---------------------------------------------------------------- 
001000 01  WS-PAIR-ARR.                                                 
001010     05  WS-PAIR-ENTRY   OCCURS 1800 TIMES.                       
001020         10  WS-PAIR-I           PIC S9(04) COMP.                 
001030         10  WS-PAIR-J           PIC S9(04) COMP.                 
001040         10  WS-PAIR-DIST        PIC S9(15) COMP.                 
001050*---------------------------------------------------------------- 
001060* UNION-FIND WORKING TABLE - RE-INITIALISED BEFORE EACH PART.   * 
001070*---------------------------------------------------------------- 
001080 01  WS-UF-ARR.                                                   
001090     05  WS-UF-ENTRY     OCCURS 60 TIMES.                         
001100         10  WS-PARENT           PIC S9(04) COMP.                 
001110         10  WS-SIZE             PIC S9(04) COMP.                 
001120 01  WS-CIRCUIT-SIZES.                                            
001130     05  WS-CIRCUIT-SIZE OCCURS 60 TIMES                          
001140                                 PIC S9(04) COMP.                 
001150 01  WS-CTL-FIELDS.                                               
001160     05  WS-SCAN-IX               PIC S9(04) COMP.                
001170     05  WS-LINE-LEN              PIC S9(04) COMP.                
001180     05  WS-PT-COUNT              PIC S9(04) COMP VALUE 0.        
001190     05  WS-PAIR-COUNT            PIC S9(04) COMP VALUE 0.        
001200     05  WS-I                     PIC S9(04) COMP.                
001210     05  WS-J                     PIC S9(04) COMP.                
001220     05  WS-JSTART                PIC S9(04) COMP.                
001230     05  WS-DX                    PIC S9(08) COMP.                
001240     05  WS-DY                    PIC S9(08) COMP.                
001250     05  WS-DZ                    PIC S9(08) COMP.                
001260     05  WS-SORT-IX               PIC S9(04) COMP.                
001270     05  WS-SORT-JX               PIC S9(04) COMP.                
001280     05  WS-SCAN-START            PIC S9(04) COMP.                
001290     05  WS-MIN-IX                PIC S9(04) COMP.                
001300     05  WS-MAX-IX                PIC S9(04) COMP.                
001310     05  WS-SWAP-I                PIC S9(04) COMP.                
001320     05  WS-SWAP-J                PIC S9(04) COMP.                
001330     05  WS-SWAP-DIST             PIC S9(15) COMP.                
001340     05  WS-SWAP-CIRC             PIC S9(04) COMP.                
001350     05  WS-K                     PIC S9(04) COMP.                
001360     05  WS-K-IX                  PIC S9(04) COMP.                
001370     05  WS-FIND-X                PIC S9(04) COMP.                
001380     05  WS-FIND-ROOT             PIC S9(04) COMP.                
001390     05  WS-UN-I                  PIC S9(04) COMP.                
001400     05  WS-UN-J                  PIC S9(04) COMP.                
001410     05  WS-ROOT-A                PIC S9(04) COMP.                
001420     05  WS-ROOT-B                PIC S9(04) COMP.                
001430     05  WS-UN-MERGED-SW          PIC X(01).                      
001440         88  WS-UN-DID-MERGE          VALUE 'Y'.                  
001450     05  WS-UN-MERGED-SIZE        PIC S9(04) COMP.                
001460     05  WS-CIRCUIT-COUNT         PIC S9(04) COMP VALUE 0.        
001470     05  WS-P2-DONE-SW            PIC X(01).                      
001480         88  WS-P2-DONE               VALUE 'Y'.                  
001490     05  WS-PART1-ANSWER          PIC S9(15) COMP VALUE 0.        
001500     05  WS-PART2-ANSWER          PIC S9(15) COMP VALUE 0.        
001510 LINKAGE SECTION.                                                 
001520 COPY PZANSWER.                                                   
001530 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
001540 MAIN SECTION.                                                    
001550 MAIN1.                                                           
001560     OPEN INPUT PZ08-FILE.                                        
001570     PERFORM READ-POINT-LINES THRU READ-POINT-LINES-EXIT.         
001580     CLOSE PZ08-FILE.                                             
001590     PERFORM BUILD-ALL-PAIRS.                                     
001600     PERFORM SORT-PAIRS-ASCENDING.                                
001610     PERFORM RUN-PART-ONE.                                        
001620     PERFORM RUN-PART-TWO.                                        
001630     MOVE WS-PART1-ANSWER TO PZ-ANSWER-PART1.                     
001640     MOVE WS-PART2-ANSWER TO PZ-ANSWER-PART2.                     
001650     GOBACK.                                                      
001660     EXIT PROGRAM.                                                
001670*---------------------------------------------------------------- 
001680* READ-POINT-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME SHAPE  * 
001690* THE DL/I SAMPLE LOAD PROGRAMS IN THIS SHOP HAVE ALWAYS USED   * 
001700* FOR THEIR SEQUENTIAL INPUT PASS.                              * 
001710*---------------------------------------------------------------- 
001720 READ-POINT-LINES.                                                
001730     READ PZ08-FILE INTO WS-LINE                                  
001740         AT END GO TO READ-POINT-LINES-EXIT                       
001750     END-READ.                                                    
001760     PERFORM FIND-LINE-LEN.                                       
001770     IF WS-LINE-LEN > 0                                           
001780         PERFORM PARSE-ONE-POINT-LINE                             
001790         ADD 1 TO WS-PT-COUNT                                     
001800         MOVE PZPNT-X TO WS-PT-X (WS-PT-COUNT)                    
001810         MOVE PZPNT-Y TO WS-PT-Y (WS-PT-COUNT)                    
001820         MOVE PZPNT-Z TO WS-PT-Z (WS-PT-COUNT)                    
001830     END-IF.                                                      
001840     GO TO READ-POINT-LINES.                                      
001850 READ-POINT-LINES-EXIT.                                           
001860     EXIT.                                                        
001870 FIND-LINE-LEN.                                                   
001880     MOVE 40 TO WS-SCAN-IX.                                       
001890     PERFORM STEP-BACK-A-CHAR                                     
001900         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001910            OR WS-SCAN-IX < 1.                                    
001920     MOVE WS-SCAN-IX TO WS-LINE-LEN.                              
001930     EXIT.                                                        
001940 STEP-BACK-A-CHAR.                                                
001950     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001960     EXIT.                                                        
001970 PARSE-ONE-POINT-LINE.                                            
001980     UNSTRING WS-LINE DELIMITED BY ','                            
001990         INTO WS-TOK-X WS-TOK-Y WS-TOK-Z                          
002000     END-UNSTRING.                                                
002010     MOVE WS-TOK-X TO WS-PARSE-IN.                                
002020     PERFORM PARSE-SIGNED-TOKEN.                                  
002030     MOVE WS-PARSE-OUT TO PZPNT-X.                                
002040     MOVE WS-TOK-Y TO WS-PARSE-IN.                                
002050     PERFORM PARSE-SIGNED-TOKEN.                                  
002060     MOVE WS-PARSE-OUT TO PZPNT-Y.                                
002070     MOVE WS-TOK-Z TO WS-PARSE-IN.                                
002080     PERFORM PARSE-SIGNED-TOKEN.                                  
002090     MOVE WS-PARSE-OUT TO PZPNT-Z.                                
002100     EXIT.                                                        
002110 PARSE-SIGNED-TOKEN.                                              
002120     MOVE SPACES TO WS-PARSE-DIGITS.                              
002130     MOVE 1 TO WS-PARSE-START.                                    
002140     PERFORM STEP-PARSE-START                                     
002150         UNTIL WS-PARSE-IN-CHAR (WS-PARSE-START) NOT = SPACE      
002160            OR WS-PARSE-START > 10.                               
002170     IF WS-PARSE-IN-CHAR (WS-PARSE-START) = '-'                   
002180         MOVE '-' TO WS-PARSE-SIGN                                
002190         ADD 1 TO WS-PARSE-START                                  
002200     ELSE                                                         
002210         MOVE '+' TO WS-PARSE-SIGN                                
002220     END-IF.                                                      
002230     MOVE 10 TO WS-PARSE-END.                                     
002240     PERFORM STEP-PARSE-END                                       
002250         UNTIL WS-PARSE-IN-CHAR (WS-PARSE-END) NOT = SPACE        
002260            OR WS-PARSE-END < 1.                                  
002270     COMPUTE WS-PARSE-LEN = WS-PARSE-END - WS-PARSE-START + 1.    
002280     MOVE WS-PARSE-IN (WS-PARSE-START:WS-PARSE-LEN)               
002290         TO WS-PARSE-DIGITS.                                      
002300     INSPECT WS-PARSE-DIGITS REPLACING LEADING SPACE BY '0'.      
002310     IF WS-PARSE-SIGN = '-'                                       
002320         COMPUTE WS-PARSE-OUT = 0 - WS-PARSE-NUM-VIEW             
002330     ELSE                                                         
002340         MOVE WS-PARSE-NUM-VIEW TO WS-PARSE-OUT                   
002350     END-IF.                                                      
002360     EXIT.                                                        
002370 STEP-PARSE-START.                                                
002380     ADD 1 TO WS-PARSE-START.                                     
002390     EXIT.                                                        
002400 STEP-PARSE-END.                                                  
002410     SUBTRACT 1 FROM WS-PARSE-END.                                
002420     EXIT.                                                        
002430*---------------------------------------------------------------- 
002440* BUILD-ALL-PAIRS - EVERY UNORDERED (I,J) COMBINATION, WITH ITS * 
002450* SQUARED 3-D DISTANCE (ORDER-EQUIVALENT TO TRUE DISTANCE).     * 
002460*---------------------------------------------------------------- 
002470 BUILD-ALL-PAIRS.                                                 
002480     MOVE 0 TO WS-PAIR-COUNT.                                     
002490     PERFORM BUILD-PAIRS-FOR-I                                    
002500         VARYING WS-I FROM 1 BY 1                                 
002510             UNTIL WS-I >= WS-PT-COUNT.                           
002520     EXIT.                                                        
002530 BUILD-PAIRS-FOR-I.                                               
002540     COMPUTE WS-JSTART = WS-I + 1.                                
002550     PERFORM BUILD-ONE-PAIR                                       
002560         VARYING WS-J FROM WS-JSTART BY 1                         
002570             UNTIL WS-J > WS-PT-COUNT.                            
002580     EXIT.                                                        
002590 BUILD-ONE-PAIR.                                                  
002600     ADD 1 TO WS-PAIR-COUNT.                                      
002610     COMPUTE WS-DX = WS-PT-X (WS-I) - WS-PT-X (WS-J).             
002620     COMPUTE WS-DY = WS-PT-Y (WS-I) - WS-PT-Y (WS-J).             
002630     COMPUTE WS-DZ = WS-PT-Z (WS-I) - WS-PT-Z (WS-J).             
002640     COMPUTE WS-PAIR-DIST (WS-PAIR-COUNT) =                       
002650         WS-DX ** 2 + WS-DY ** 2 + WS-DZ ** 2.                    
002660     MOVE WS-I TO WS-PAIR-I (WS-PAIR-COUNT).                      
002670     MOVE WS-J TO WS-PAIR-J (WS-PAIR-COUNT).                      
002680     EXIT.                                                        
002690*---------------------------------------------------------------- 
002700* SORT-PAIRS-ASCENDING - CLASSIC SELECTION SORT, NO DIFFERENT   * 
002710* FROM THE SORT WORK-AREAS THIS SHOP HAS ALWAYS CODED BY HAND   * 
002720* WHEN THE SYSTEM SORT UTILITY IS NOT WORTH THE JCL.            * 
002730*---------------------------------------------------------------- 
002740 SORT-PAIRS-ASCENDING.                                            
002750     PERFORM SELECT-MIN-FOR-IX                                    
002760         VARYING WS-SORT-IX FROM 1 BY 1                           
002770             UNTIL WS-SORT-IX >= WS-PAIR-COUNT.                   
002780     EXIT.                                                        
002790 SELECT-MIN-FOR-IX.                                               
002800     MOVE WS-SORT-IX TO WS-MIN-IX.                                
002810     COMPUTE WS-SCAN-START = WS-SORT-IX + 1.                      
002820     PERFORM SCAN-FOR-MIN                                         
002830         VARYING WS-SORT-JX FROM WS-SCAN-START BY 1               
002840             UNTIL WS-SORT-JX > WS-PAIR-COUNT.                    
002850     IF WS-MIN-IX NOT = WS-SORT-IX                                
002860         PERFORM SWAP-PAIR-ENTRIES                                
002870     END-IF.                                                      
002880     EXIT.                                                        
002890 SCAN-FOR-MIN.                                                    
002900     IF WS-PAIR-DIST (WS-SORT-JX) < WS-PAIR-DIST (WS-MIN-IX)      
002910         MOVE WS-SORT-JX TO WS-MIN-IX                             
002920     END-IF.                                                      
002930     EXIT.                                                        
002940 SWAP-PAIR-ENTRIES.                                               
002950     MOVE WS-PAIR-I (WS-SORT-IX)    TO WS-SWAP-I.                 
002960     MOVE WS-PAIR-J (WS-SORT-IX)    TO WS-SWAP-J.                 
002970     MOVE WS-PAIR-DIST (WS-SORT-IX) TO WS-SWAP-DIST.              
002980     MOVE WS-PAIR-I (WS-MIN-IX)     TO WS-PAIR-I (WS-SORT-IX).    
002990     MOVE WS-PAIR-J (WS-MIN-IX)     TO WS-PAIR-J (WS-SORT-IX).    
003000     MOVE WS-PAIR-DIST (WS-MIN-IX)  TO WS-PAIR-DIST (WS-SORT-IX). 
003010     MOVE WS-SWAP-I                 TO WS-PAIR-I (WS-MIN-IX).     
003020     MOVE WS-SWAP-J                 TO WS-PAIR-J (WS-MIN-IX).     
003030     MOVE WS-SWAP-DIST              TO WS-PAIR-DIST (WS-MIN-IX).  
003040     EXIT.                                                        
003050*---------------------------------------------------------------- 
003060* RUN-PART-ONE - CONNECT THE 10 SHORTEST PAIRS, THEN MULTIPLY   * 
003070* THE 3 LARGEST RESULTING CIRCUIT SIZES.                        * 
003080*---------------------------------------------------------------- 
003090 RUN-PART-ONE.                                                    
003100     PERFORM INIT-UNION-FIND.                                     
003110     PERFORM UNION-ONE-K-PAIR                                     
003120         VARYING WS-K-IX FROM 1 BY 1                              
003130             UNTIL WS-K-IX > 10.                                  
003140     MOVE 0 TO WS-CIRCUIT-COUNT.                                  
003150     PERFORM COLLECT-ONE-CIRCUIT                                  
003160         VARYING WS-K FROM 1 BY 1                                 
003170             UNTIL WS-K > WS-PT-COUNT.                            
003180     PERFORM SORT-CIRCUITS-DESCENDING.                            
003190     COMPUTE WS-PART1-ANSWER =                                    
003200         WS-CIRCUIT-SIZE (1) * WS-CIRCUIT-SIZE (2)                
003210             * WS-CIRCUIT-SIZE (3).                               
003220     EXIT.                                                        
003230 UNION-ONE-K-PAIR.                                                
003240     MOVE WS-PAIR-I (WS-K-IX) TO WS-UN-I.                         
003250     MOVE WS-PAIR-J (WS-K-IX) TO WS-UN-J.                         
003260     PERFORM UNION-PAIR.                                          
003270     EXIT.                                                        
003280 COLLECT-ONE-CIRCUIT.                                             
003290     MOVE WS-K TO WS-FIND-X.                                      
003300     PERFORM FIND-ROOT-OF.                                        
003310     IF WS-FIND-ROOT = WS-K                                       
003320         ADD 1 TO WS-CIRCUIT-COUNT                                
003330         MOVE WS-SIZE (WS-K) TO WS-CIRCUIT-SIZE (WS-CIRCUIT-COUNT)
003340     END-IF.                                                      
003350     EXIT.                                                        
003360 SORT-CIRCUITS-DESCENDING.                                        
003370     PERFORM SELECT-MAX-FOR-IX                                    
003380         VARYING WS-SORT-IX FROM 1 BY 1                           
003390             UNTIL WS-SORT-IX >= WS-CIRCUIT-COUNT.                
003400     EXIT.                                                        
003410 SELECT-MAX-FOR-IX.                                               
003420     MOVE WS-SORT-IX TO WS-MAX-IX.                                
003430     COMPUTE WS-SCAN-START = WS-SORT-IX + 1.                      
003440     PERFORM SCAN-FOR-MAX                                         
003450         VARYING WS-SORT-JX FROM WS-SCAN-START BY 1               
003460             UNTIL WS-SORT-JX > WS-CIRCUIT-COUNT.                 
003470     IF WS-MAX-IX NOT = WS-SORT-IX                                
003480         PERFORM SWAP-CIRCUIT-ENTRIES                             
003490     END-IF.                                                      
003500     EXIT.                                                        
003510 SCAN-FOR-MAX.                                                    
003520     IF WS-CIRCUIT-SIZE (WS-SORT-JX) > WS-CIRCUIT-SIZE (WS-MAX-IX)
003530         MOVE WS-SORT-JX TO WS-MAX-IX                             
003540     END-IF.                                                      
003550     EXIT.                                                        
003560 SWAP-CIRCUIT-ENTRIES.                                            
003570     MOVE WS-CIRCUIT-SIZE (WS-SORT-IX) TO WS-SWAP-CIRC.           
003580     MOVE WS-CIRCUIT-SIZE (WS-MAX-IX)                             
003590         TO WS-CIRCUIT-SIZE (WS-SORT-IX).                         
003600     MOVE WS-SWAP-CIRC TO WS-CIRCUIT-SIZE (WS-MAX-IX).            
003610     EXIT.                                                        
003620*---------------------------------------------------------------- 
003630* RUN-PART-TWO - FRESH UNION-FIND, CONNECT PAIRS ASCENDING      * 
003640* UNTIL ONE CIRCUIT COVERS EVERY BOX.                           * 
003650*---------------------------------------------------------------- 
003660 RUN-PART-TWO.                                                    
003670     PERFORM INIT-UNION-FIND.                                     
003680     MOVE 'N' TO WS-P2-DONE-SW.                                   
003690     PERFORM PROCESS-P2-PAIR                                      
003700         VARYING WS-K-IX FROM 1 BY 1                              
003710             UNTIL WS-K-IX > WS-PAIR-COUNT OR WS-P2-DONE.         
003720     EXIT.                                                        
003730 PROCESS-P2-PAIR.                                                 
003740     MOVE WS-PAIR-I (WS-K-IX) TO WS-UN-I.                         
003750     MOVE WS-PAIR-J (WS-K-IX) TO WS-UN-J.                         
003760     PERFORM UNION-PAIR.                                          
003770     IF WS-UN-MERGED-SIZE = WS-PT-COUNT                           
003780         SET WS-P2-DONE TO TRUE                                   
003790         COMPUTE WS-PART2-ANSWER =                                
003800             WS-PT-X (WS-UN-I) * WS-PT-X (WS-UN-J)                
003810     END-IF.                                                      
003820     EXIT.                                                        
003830*---------------------------------------------------------------- 
003840* UNION-FIND PRIMITIVES - PARENT POINTERS ONLY, NO PATH          *
003850* COMPRESSION; THE TEST DECKS ARE SMALL ENOUGH THAT THE WALK-UP  *
003860* COST NEVER MATTERED IN PRACTICE.                              * 
003870*---------------------------------------------------------------- 
003880 INIT-UNION-FIND.                                                 
003890     PERFORM INIT-ONE-UF-ENTRY                                    
003900         VARYING WS-K FROM 1 BY 1                                 
003910             UNTIL WS-K > WS-PT-COUNT.                            
003920     EXIT.                                                        
003930 INIT-ONE-UF-ENTRY.                                               
003940     MOVE WS-K TO WS-PARENT (WS-K).                               
003950     MOVE 1 TO WS-SIZE (WS-K).                                    
003960     EXIT.                                                        
003970 FIND-ROOT-OF.                                                    
003980     MOVE WS-FIND-X TO WS-FIND-ROOT.                              
003990     PERFORM WALK-UP-PARENT                                       
004000         UNTIL WS-PARENT (WS-FIND-ROOT) = WS-FIND-ROOT.           
004010     EXIT.                                                        
004020 WALK-UP-PARENT.                                                  
004030     MOVE WS-PARENT (WS-FIND-ROOT) TO WS-FIND-ROOT.               
004040     EXIT.                                                        
004050 UNION-PAIR.                                                      
004060     MOVE WS-UN-I TO WS-FIND-X.                                   
004070     PERFORM FIND-ROOT-OF.                                        
004080     MOVE WS-FIND-ROOT TO WS-ROOT-A.                              
004090     MOVE WS-UN-J TO WS-FIND-X.                                   
004100     PERFORM FIND-ROOT-OF.                                        
004110     MOVE WS-FIND-ROOT TO WS-ROOT-B.                              
004120     IF WS-ROOT-A = WS-ROOT-B                                     
004130         MOVE 'N' TO WS-UN-MERGED-SW                              
004140         MOVE WS-SIZE (WS-ROOT-A) TO WS-UN-MERGED-SIZE            
004150     ELSE                                                         
004160         SET WS-UN-DID-MERGE TO TRUE                              
004170         IF WS-SIZE (WS-ROOT-A) >= WS-SIZE (WS-ROOT-B)            
004180             ADD WS-SIZE (WS-ROOT-B) TO WS-SIZE (WS-ROOT-A)       
004190             MOVE WS-ROOT-A TO WS-PARENT (WS-ROOT-B)              
004200             MOVE WS-SIZE (WS-ROOT-A) TO WS-UN-MERGED-SIZE        
004210         ELSE                                                     
004220             ADD WS-SIZE (WS-ROOT-A) TO WS-SIZE (WS-ROOT-B)       
004230             MOVE WS-ROOT-B TO WS-PARENT (WS-ROOT-A)              
004240             MOVE WS-SIZE (WS-ROOT-B) TO WS-UN-MERGED-SIZE        
004250         END-IF                                                   
004260     END-IF.                                                      
004270     EXIT.                                                        
004280 END PROGRAM PZ08EVAL.                                            
