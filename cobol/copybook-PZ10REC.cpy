000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ10REC                                           * 
000040* OBJECTIVE.: RECORD LAYOUT FOR ONE PZ10 MACHINE-CONFIGURATION  * 
000050*             LINE - INDICATOR-LIGHT DIAGRAM, BUTTON WIRING     * 
000060*             GROUPS AND JOLTAGE LIST, AS PARSED BY PZ10EVAL.   * 
000070***************************************************************** 
000080 01  PZ10-MACHINE-REC.                                            
000090     05  PZ10-LIGHTS             PIC X(20).                       
000100     05  PZ10-BUTTON-GRP OCCURS 10 TIMES                          
000110                                 PIC X(20).                       
000120     05  PZ10-JOLT-LIST          PIC X(60).                       
000130     05  FILLER                  PIC X(20).                       
