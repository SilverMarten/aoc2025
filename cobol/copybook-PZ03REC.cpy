000010***************************************************************** 
000020* GENASA1 SYSTEMS - IS BATCH SUPPORT                            * 
000030* COPYBOOK..: PZ03REC                                           * 
000040* OBJECTIVE.: RECORD LAYOUT FOR ONE PZ03 JOLTAGE-DIGIT LINE.    * 
000050***************************************************************** 
000060 01  PZ03-DIGIT-LINE-REC.                                         
000070     05  PZ03-JOLT-DIGITS        PIC X(100).                      
000080     05  FILLER                  PIC X(04).                       
