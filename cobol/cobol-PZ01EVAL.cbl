000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ01EVAL.                                         
000030 AUTHOR.        K.B. ANDERSEN.                                    
000040 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000050 DATE-WRITTEN.  15.02.1988.                                       
000060 DATE-COMPILED.                                                   
000070 SECURITY.      NONE.                                             
000080***************************************************************** 
000090* PZ01EVAL - DIAL-ROTATION STOP COUNTER.                        * 
000100*                                                                *
000110* READS ONE SIGNED ROTATION PER INPUT LINE (DIRECTION L OR R    * 
000120* PLUS AN UNSIGNED CLICK COUNT), TURNS A 0-99 DIAL STARTING AT  * 
000130* POSITION 50, AND COUNTS HOW MANY TIMES THE DIAL LANDS EXACTLY * 
000140* ON ZERO. RETURNS THE STOP COUNT AS PART 1 OF PZ-ANSWER-AREA.  * 
000150* PART 2 OF THIS UNIT WAS NEVER IMPLEMENTED BY THE ORIGINAL     * 
000160* PROGRAM AND IS RETURNED AS -1 PER STANDING CONVENTION.        * 
000170*                                                                *
000180* CHANGE LOG                                                    * 
000190*---------------------------------------------------------------- 
000200* 15.02.88 KBA 000000  INITIAL VERSION, MODELLED ON THE SHOP'S  * 
000210*                      STANDARD SEQUENTIAL SCORING SUBPROGRAMS. * 
000220* 09.05.90 KBA 000009  CORRECTED WRAP-AROUND FOR LARGE COUNTER- * 
000230*                      CLOCKWISE ROTATIONS (WAS GOING NEGATIVE).* 
000240* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS IN THIS       * 
000250*                      MODULE, LOGGED OK, NO CHANGE.            * 
000260* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET, * 
000270*                      NO SOURCE CHANGE REQUIRED.               * 
000280*---------------------------------------------------------------- 
000290 ENVIRONMENT DIVISION.                                            
000300 CONFIGURATION SECTION.                                           
000310 SOURCE-COMPUTER.   IBM-370.                                      
000320 OBJECT-COMPUTER.   IBM-370.                                      
000330 SPECIAL-NAMES.                                                   
000340     C01 IS TOP-OF-FORM                                           
000350     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000360     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000370 INPUT-OUTPUT SECTION.                                            
000380 FILE-CONTROL.                                                    
000390     SELECT PZ01-FILE  ASSIGN TO PZ01IN                           
000400         ORGANIZATION IS LINE SEQUENTIAL                          
000410         FILE STATUS IS WS-PZ01-STATUS.                           
000420 DATA DIVISION.                                                   
000430 FILE SECTION.                                                    
000440 FD  PZ01-FILE                                                    
000450     RECORDING MODE F                                             
000460     LABEL RECORDS ARE STANDARD.                                  
000470 01  PZ01-INPUT-REC              PIC X(80).                       
000480 WORKING-STORAGE SECTION.                                         
000490 77  WS-PZ01-STATUS              PIC X(02) VALUE SPACES.          
000500     88  WS-PZ01-OK                  VALUE '00'.                  
000510     88  WS-PZ01-EOF                 VALUE '10'.                  
000520 77  WS-EOF-SW                   PIC X(01) VALUE 'N'.             
000530     88  WS-AT-EOF                   VALUE 'Y'.                   
000540*---------------------------------------------------------------- 
000550* WORKING COPY OF THE CURRENT INPUT LINE, ALSO VIEWED AS A     *  
000560* TABLE OF SINGLE CHARACTERS SO THE TRAILING-BLANK SCAN BELOW  *  
000570* CAN WALK IT ONE POSITION AT A TIME (NO SUBSTRING FUNCTIONS   *  
000580* ARE USED IN THIS SHOP'S BATCH CODE).                          * 
000590*---------------------------------------------------------------- 
000600 01  WS-INPUT-LINE               PIC X(80).                       
000610 01  WS-INPUT-CHAR-TAB REDEFINES WS-INPUT-LINE.                   
000620     05  WS-INPUT-CHAR   OCCURS 80 TIMES                          
000630                                 PIC X(01).                       
000640 COPY PZ01REC.                                                    
000650 01  WS-ROT-AMOUNT-ALT REDEFINES PZ01-ROT-AMOUNT.                 
000660     05  WS-ROT-AMOUNT-DIGIT OCCURS 4 TIMES                       
000670                                 PIC 9(01).                       
000680 01  WS-CTL-FIELDS.                                               
000690     05  WS-SCAN-IX               PIC S9(04) COMP.                
000700     05  WS-AMOUNT-LEN            PIC S9(04) COMP.                
000710     05  WS-DIAL-POS              PIC S9(04) COMP VALUE 50.       
000720     05  WS-DIAL-RAW              PIC S9(08) COMP VALUE 0.        
000730     05  WS-DIAL-QUOT             PIC S9(08) COMP.                
000740     05  WS-STEP-AMOUNT           PIC S9(08) COMP.                
000750     05  WS-STOP-COUNT            PIC S9(08) COMP VALUE 0.        
000760 01  WS-STOP-COUNT-ALT REDEFINES WS-STOP-COUNT.                   
000770     05  FILLER                   PIC S9(04) COMP.                
000780     05  WS-STOP-COUNT-LOW        PIC S9(04) COMP.                
000790 LINKAGE SECTION.                                                 
000800 COPY PZANSWER.                                                   
000810 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
000820 MAIN SECTION.                                                    
000830 MAIN1.                                                           
000840     MOVE ZEROS TO WS-STOP-COUNT.                                 
000850     MOVE 50    TO WS-DIAL-POS.                                   
000860     OPEN INPUT PZ01-FILE.                                        
000870     PERFORM READ-ROTATION-LINE                                   
000880         UNTIL WS-AT-EOF.                                         
000890     CLOSE PZ01-FILE.                                             
000900     MOVE WS-STOP-COUNT TO PZ-ANSWER-PART1.                       
000910     MOVE -1             TO PZ-ANSWER-PART2.                      
000920     GOBACK.                                                      
000930     EXIT PROGRAM.                                                
000940 READ-ROTATION-LINE.                                              
000950     READ PZ01-FILE INTO WS-INPUT-LINE                            
000960         AT END                                                   
000970             SET WS-AT-EOF TO TRUE                                
000980     END-READ.                                                    
000990     IF NOT WS-AT-EOF                                             
001000         PERFORM PARSE-ROTATION-LINE                              
001010         PERFORM APPLY-ROTATION                                   
001020     END-IF.                                                      
001030     EXIT.                                                        
001040 PARSE-ROTATION-LINE.                                             
001050     MOVE WS-INPUT-CHAR (1) TO PZ01-ROT-DIR.                      
001060     MOVE 80 TO WS-SCAN-IX.                                       
001070     PERFORM FIND-LAST-NONBLANK                                   
001080         UNTIL WS-INPUT-CHAR (WS-SCAN-IX) NOT = SPACE             
001090            OR WS-SCAN-IX < 2.                                    
001100     COMPUTE WS-AMOUNT-LEN = WS-SCAN-IX - 1.                      
001110     MOVE WS-INPUT-LINE (2:WS-AMOUNT-LEN) TO PZ01-ROT-AMOUNT.     
001120     EXIT.                                                        
001130 FIND-LAST-NONBLANK.                                              
001140     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001150     EXIT.                                                        
001160 APPLY-ROTATION.                                                  
001170     IF PZ01-ROT-CLOCKWISE                                        
001180         MOVE PZ01-ROT-AMOUNT TO WS-STEP-AMOUNT                   
001190     ELSE                                                         
001200         COMPUTE WS-STEP-AMOUNT = 0 - PZ01-ROT-AMOUNT             
001210     END-IF.                                                      
001220     COMPUTE WS-DIAL-RAW = WS-DIAL-POS + WS-STEP-AMOUNT + 1000.   
001230     DIVIDE WS-DIAL-RAW BY 100                                    
001240         GIVING WS-DIAL-QUOT REMAINDER WS-DIAL-POS.               
001250     IF WS-DIAL-POS = 0                                           
001260         ADD 1 TO WS-STOP-COUNT                                   
001270     END-IF.                                                      
001280     EXIT.                                                        
001290 END PROGRAM PZ01EVAL.                                            
