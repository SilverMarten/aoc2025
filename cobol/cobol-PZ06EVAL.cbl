000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID.    PZ06EVAL.                                         
000030*                                                                 
000040******************************************************@SCPYRT**   
000050*                                                              *  
000060*  GENASA1 SYSTEMS DIVISION - INTERNAL USE ONLY               *   
000070*                                                              *  
000080*      THIS UNIT FOLLOWS THE SHOP'S STANDARD SEQUENTIAL       *   
000090*      READ-INTO-TABLE SHAPE USED ACROSS THE PZ EVALUATOR     *   
000100*      SUITE, SCORED HERE FOR COLUMNAR ARITHMETIC.            *   
000110*                                                              *  
000120******************************************************@ECPYRT**   
000130*                                                                 
000140 AUTHOR.        J. HALVORSEN.                                     
000150 INSTALLATION.  GENASA1 SYSTEMS DIVISION.                         
000160 DATE-WRITTEN.  10.06.1988.                                       
000170 DATE-COMPILED.                                                   
000180 SECURITY.      NONE.                                             
000190***************************************************************** 
000200* PZ06EVAL - COLUMNAR ARITHMETIC WORKSHEET.                     * 
000210*                                                                *
000220* EACH WHITESPACE-SEPARATED POSITION ON A LINE IS A COLUMN.     * 
000230* EVERY LINE EXCEPT THE LAST CARRIES ONE NUMBER PER COLUMN; THE * 
000240* LAST LINE CARRIES ONE OPERATOR ('+' OR '*') PER COLUMN.  A    * 
000250* COLUMN IS FOLDED TOP TO BOTTOM WITH ITS OWN OPERATOR, AN      * 
000260* EMPTY COLUMN FOLDS TO ZERO, AND THE GRAND TOTAL IS THE SUM OF * 
000270* ALL COLUMN RESULTS.  PART 2 OF THIS UNIT WAS NEVER            * 
000280* IMPLEMENTED AND IS RETURNED AS -1.                            * 
000290*                                                                *
000300* CHANGE LOG                                                    * 
000310*---------------------------------------------------------------- 
000320* 10.06.88 JH  000020  INITIAL VERSION.                         * 
000330* 02.08.88 JH  000023  FIXED EMPTY-COLUMN CASE - WAS FOLDING TO * 
000340*                      1 INSTEAD OF 0 FOR MULTIPLY COLUMNS.     * 
000350* 11.11.98 MO  000102Y Y2K SWEEP - NO DATE FIELDS, LOGGED OK.   * 
000360* 12.09.23 AO  000244  RECOMPILED FOR IDZ/ZUNIT REGRESSION SET. * 
000370*---------------------------------------------------------------- 
000380 ENVIRONMENT DIVISION.                                            
000390 CONFIGURATION SECTION.                                           
000400 SOURCE-COMPUTER.   IBM-370.                                      
000410 OBJECT-COMPUTER.   IBM-370.                                      
000420 SPECIAL-NAMES.                                                   
000430     C01 IS TOP-OF-FORM                                           
000440     CLASS PZ-DIGIT-CLASS  IS '0' THRU '9'                        
000450     UPSI-0 IS PZ-RERUN-SWITCH.                                   
000460 INPUT-OUTPUT SECTION.                                            
000470 FILE-CONTROL.                                                    
000480     SELECT PZ06-FILE  ASSIGN TO PZ06IN                           
000490         ORGANIZATION IS LINE SEQUENTIAL                          
000500         FILE STATUS IS WS-PZ06-STATUS.                           
000510 DATA DIVISION.                                                   
000520 FILE SECTION.                                                    
000530 FD  PZ06-FILE                                                    
000540     RECORDING MODE F                                             
000550     LABEL RECORDS ARE STANDARD.                                  
000560 01  PZ06-INPUT-REC               PIC X(200).                     
000570 WORKING-STORAGE SECTION.                                         
000580 77  WS-PZ06-STATUS              PIC X(02) VALUE SPACES.          
000590     88  WS-PZ06-OK                  VALUE '00'.                  
000600 01  WS-LINE                     PIC X(200).                      
000610 01  WS-LINE-CHAR-TAB REDEFINES WS-LINE.                          
000620     05  WS-LINE-CHAR    OCCURS 200 TIMES                         
000630                                 PIC X(01).                       
000640 01  WS-TOKEN1-TEXT              PIC X(12).                       
000650 01  WS-TOKEN1-CHAR-TAB REDEFINES WS-TOKEN1-TEXT.                 
000660     05  WS-TOKEN1-CHAR  OCCURS 12 TIMES                          
000670                                 PIC X(01).                       
000680 01  WS-TOKEN-NUM-TEXT           PIC X(08) JUSTIFIED RIGHT.       
000690 01  WS-TOKEN-NUM-VIEW REDEFINES WS-TOKEN-NUM-TEXT                
000700                                 PIC 9(08).                       
000710 COPY PZ06REC.                                                    
000720*---------------------------------------------------------------- 
000730* PER-COLUMN FOLD ACCUMULATORS - SUM AND RUNNING PRODUCT ARE    * 
000740* KEPT SIDE BY SIDE SO THE RIGHT ONE CAN BE PICKED ONCE THE     * 
000750* OPERATOR ROW HAS BEEN READ.                                   * 
000760*---------------------------------------------------------------- 
000770 01  WS-RESULT-TAB.                                               
000780     05  WS-COL-ENTRY    OCCURS 12 TIMES.                         
000790         10  WS-COL-SUM          PIC S9(15) COMP VALUE 0.         
000800         10  WS-COL-PROD         PIC S9(15) COMP VALUE 1.         
000810         10  WS-COL-CNT          PIC S9(04) COMP VALUE 0.         
000820 01  WS-CTL-FIELDS.                                               
000830     05  WS-SCAN-IX               PIC S9(04) COMP.                
000840     05  WS-LINE-LEN              PIC S9(04) COMP.                
000850     05  WS-LINE-PTR              PIC S9(04) COMP.                
000860     05  WS-TOK-SCAN-IX           PIC S9(04) COMP.                
000870     05  WS-TOK-LEN               PIC S9(04) COMP.                
000880     05  WS-COL-IX                PIC S9(04) COMP.                
000890     05  WS-COL-COUNT             PIC S9(04) COMP VALUE 0.        
000900     05  WS-OPER-ROW-SW           PIC X(01).                      
000910         88  WS-IS-OPER-ROW           VALUE 'Y'.                  
000920     05  WS-FIRST-TOKEN-SW        PIC X(01).                      
000930         88  WS-FIRST-TOKEN-DONE      VALUE 'Y'.                  
000940     05  WS-GRAND-TOTAL           PIC S9(15) COMP VALUE 0.        
000950 LINKAGE SECTION.                                                 
000960 COPY PZANSWER.                                                   
000970 PROCEDURE DIVISION USING PZ-ANSWER-AREA.                         
000980 MAIN SECTION.                                                    
000990 MAIN1.                                                           
001000     OPEN INPUT PZ06-FILE.                                        
001010     PERFORM READ-AND-SCORE-LINES THRU READ-AND-SCORE-LINES-EXIT. 
001020     CLOSE PZ06-FILE.                                             
001030     PERFORM FOLD-ONE-COLUMN                                      
001040         VARYING WS-COL-IX FROM 1 BY 1                            
001050             UNTIL WS-COL-IX > WS-COL-COUNT.                      
001060     MOVE WS-GRAND-TOTAL TO PZ-ANSWER-PART1.                      
001070     MOVE -1              TO PZ-ANSWER-PART2.                     
001080     GOBACK.                                                      
001090     EXIT PROGRAM.                                                
001100*---------------------------------------------------------------- 
001110* READ-AND-SCORE-LINES - OLD-STYLE GO-TO READ LOOP, THE SAME    * 
001120* SHAPE THE DL/I SAMPLE LOAD PROGRAMS IN THIS SHOP HAVE ALWAYS  * 
001130* USED FOR THEIR SEQUENTIAL INPUT PASS.                         * 
001140*---------------------------------------------------------------- 
001150 READ-AND-SCORE-LINES.                                            
001160     READ PZ06-FILE INTO WS-LINE                                  
001170         AT END GO TO READ-AND-SCORE-LINES-EXIT                   
001180     END-READ.                                                    
001190     PERFORM FIND-LINE-LEN.                                       
001200     MOVE 1 TO WS-LINE-PTR.                                       
001210     MOVE 0 TO WS-COL-IX.                                         
001220     MOVE 'N' TO WS-OPER-ROW-SW.                                  
001230     MOVE 'N' TO WS-FIRST-TOKEN-SW.                               
001240     PERFORM SCORE-ONE-TOKEN                                      
001250         UNTIL WS-LINE-PTR > WS-LINE-LEN.                         
001260     GO TO READ-AND-SCORE-LINES.                                  
001270 READ-AND-SCORE-LINES-EXIT.                                       
001280     EXIT.                                                        
001290 FIND-LINE-LEN.                                                   
001300     MOVE 200 TO WS-SCAN-IX.                                      
001310     PERFORM STEP-BACK-A-CHAR                                     
001320         UNTIL WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE              
001330            OR WS-SCAN-IX < 2.                                    
001340     MOVE WS-SCAN-IX TO WS-LINE-LEN.                              
001350     EXIT.                                                        
001360 STEP-BACK-A-CHAR.                                                
001370     SUBTRACT 1 FROM WS-SCAN-IX.                                  
001380     EXIT.                                                        
001390 SKIP-LEADING-BLANKS.                                             
001400     PERFORM STEP-FORWARD-A-CHAR                                  
001410         UNTIL WS-LINE-PTR > WS-LINE-LEN                          
001420            OR WS-LINE-CHAR (WS-LINE-PTR) NOT = SPACE.            
001430     EXIT.                                                        
001440 STEP-FORWARD-A-CHAR.                                             
001450     ADD 1 TO WS-LINE-PTR.                                        
001460     EXIT.                                                        
001470*---------------------------------------------------------------- 
001480* SCORE-ONE-TOKEN - THE FIRST TOKEN ON A LINE TELLS US WHETHER  * 
001490* THE WHOLE LINE IS THE OPERATOR ROW OR A VALUE ROW.            * 
001500*---------------------------------------------------------------- 
001510 SCORE-ONE-TOKEN.                                                 
001520     PERFORM SKIP-LEADING-BLANKS.                                 
001530     IF WS-LINE-PTR <= WS-LINE-LEN                                
001540         ADD 1 TO WS-COL-IX                                       
001550         MOVE SPACES TO WS-TOKEN1-TEXT                            
001560         UNSTRING WS-LINE DELIMITED BY ALL SPACE                  
001570             INTO WS-TOKEN1-TEXT                                  
001580             WITH POINTER WS-LINE-PTR                             
001590         END-UNSTRING                                             
001600         IF WS-COL-IX > WS-COL-COUNT                              
001610             MOVE WS-COL-IX TO WS-COL-COUNT                       
001620         END-IF                                                   
001630         IF NOT WS-FIRST-TOKEN-DONE                               
001640             IF WS-TOKEN1-CHAR (1) = '+'                          
001650                OR WS-TOKEN1-CHAR (1) = '*'                       
001660                 SET WS-IS-OPER-ROW TO TRUE                       
001670             END-IF                                               
001680             SET WS-FIRST-TOKEN-DONE TO TRUE                      
001690         END-IF                                                   
001700         IF WS-IS-OPER-ROW                                        
001710             PERFORM STORE-OPERATOR-TOKEN                         
001720         ELSE                                                     
001730             PERFORM STORE-VALUE-TOKEN                            
001740         END-IF                                                   
001750     END-IF.                                                      
001760     EXIT.                                                        
001770 STORE-OPERATOR-TOKEN.                                            
001780     MOVE WS-TOKEN1-CHAR (1) TO PZ06-COL-OPER (WS-COL-IX).        
001790     EXIT.                                                        
001800 STORE-VALUE-TOKEN.                                               
001810     PERFORM FIND-TOKEN-LEN.                                      
001820     MOVE SPACES TO WS-TOKEN-NUM-TEXT.                            
001830     MOVE WS-TOKEN1-TEXT (1:WS-TOK-LEN) TO WS-TOKEN-NUM-TEXT.     
001840     INSPECT WS-TOKEN-NUM-TEXT REPLACING LEADING SPACE BY '0'.    
001850     MOVE WS-TOKEN-NUM-VIEW TO PZ06-COL-VALUE (WS-COL-IX).        
001860     ADD PZ06-COL-VALUE (WS-COL-IX)                               
001870         TO WS-COL-SUM (WS-COL-IX).                               
001880     COMPUTE WS-COL-PROD (WS-COL-IX) =                            
001890         WS-COL-PROD (WS-COL-IX) * PZ06-COL-VALUE (WS-COL-IX).    
001900     ADD 1 TO WS-COL-CNT (WS-COL-IX).                             
001910     EXIT.                                                        
001920 FIND-TOKEN-LEN.                                                  
001930     MOVE 12 TO WS-TOK-SCAN-IX.                                   
001940     PERFORM STEP-BACK-TOKEN-CHAR                                 
001950         UNTIL WS-TOKEN1-CHAR (WS-TOK-SCAN-IX) NOT = SPACE        
001960            OR WS-TOK-SCAN-IX < 2.                                
001970     MOVE WS-TOK-SCAN-IX TO WS-TOK-LEN.                           
001980     EXIT.                                                        
001990 STEP-BACK-TOKEN-CHAR.                                            
002000     SUBTRACT 1 FROM WS-TOK-SCAN-IX.                              
002010     EXIT.                                                        
002020*---------------------------------------------------------------- 
002030* FOLD-ONE-COLUMN - PICK THE SUM OR THE PRODUCT ACCORDING TO    * 
002040* THE OPERATOR ROW; AN UNUSED COLUMN CONTRIBUTES ZERO.          * 
002050*---------------------------------------------------------------- 
002060 FOLD-ONE-COLUMN.                                                 
002070     IF WS-COL-CNT (WS-COL-IX) NOT = 0                            
002080         IF PZ06-COL-OPER (WS-COL-IX) = '+'                       
002090             ADD WS-COL-SUM (WS-COL-IX) TO WS-GRAND-TOTAL         
002100         ELSE                                                     
002110             ADD WS-COL-PROD (WS-COL-IX) TO WS-GRAND-TOTAL        
002120         END-IF                                                   
002130     END-IF.                                                      
002140     EXIT.                                                        
002150 END PROGRAM PZ06EVAL.                                            
